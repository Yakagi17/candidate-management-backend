000010*----------------------------------------------------------------*
000020* PROGRAM NAME:    VACMNT                                        *
000030* ORIGINAL AUTHOR: D QUINTERO                                    *
000040*                                                                *
000050* VACANCY MASTER MAINTENANCE RUN.  READS VAC-TRANS-FILE          *
000060* (ADD/CHANGE/DELETE TRANSACTIONS), VALIDATES EACH ONE THROUGH   *
000070* VALUTIL - THE VACANCY NAME AND EVERY CRITERION IN A SUPPLIED   *
000080* CRITERIA SET MUST PASS - THEN MATCHES THE SURVIVORS AGAINST    *
000090* THE OLD VACANCY-FILE TO PRODUCE NEW-VACANCY-FILE.  UNLIKE      *
000100* CANDMNT THIS RUN DOES NOT SORT THE TRANSACTIONS FIRST - THE    *
000110* VACANCY FILE IS MAINTAINED BY HAND BY THE PLACEMENT OFFICE IN  *
000120* SMALL BATCHES, AND THEY HAVE ALWAYS BEEN WILLING TO KEY THEIR  *
000130* TRANSACTIONS IN VAC-ID SEQUENCE TO AVOID THE EXTRA SORT STEP - *
000140* THE SAME REASONING AS VACRD'S STRAIGHT SCAN.  IF THAT CHANGES  *
000150* THIS RUN WILL NEED THE SAME SORT INPUT/OUTPUT PROCEDURE SHAPE  *
000160* CANDMNT ALREADY USES.                                          *
000170*                                                                *
000180* A CRITERIA SET ON A CHANGE TRANSACTION REPLACES THE OLD SET IN *
000190* ITS ENTIRETY - THERE IS NO CRITERION-BY-CRITERION MERGE.       *
000200*                                                                *
000210* MAINTENENCE LOG                                                *
000220* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
000230* --------- ------------  ---------------------------------      *
000240* 11/02/94  D QUINTERO    CR-0221 CREATED - ADD TRANSACTIONS     *
000250*                         ONLY                                   *
000260* 03/11/96  D QUINTERO    CR-0256 ADDED CHANGE AND DELETE        *
000270*                         TRANSACTIONS, RAISED CRITERIA MAX TO   *
000280*                         20 TO MATCH VACC                       *
000290* 02/09/99  E ACKERMAN    CR-0301 Y2K - NO CHANGE, REVIEWED      *
000300* 04/02/01  M BRANUM      CR-0344 FIELD AND CRITERION RULES NOW  *
000310*                         CALL THE VALUTIL SUBPROGRAM INSTEAD OF *
000320*                         INLINE IF-STATEMENTS                   *
000330* 11/14/07  M BRANUM      CR-0391 UPSI-0 TRACE SWITCH WAS NEVER  *
000340*                         TESTED ANYWHERE IN THIS PROGRAM -      *
000350*                         9900 NOW SHOWS RUN DATE AND MASTER     *
000360*                         COPY COUNT WHEN THE SWITCH IS ON       *
000370* 12/10/07  M BRANUM      CR-0394 CR-0256 RAISED THE CRITERIA    *
000380*                         MAX TO 20 BUT NEVER ADDED A CHECK FOR  *
000390*                         IT - A TRANSACTION OVER 20 CRITERIA, OR*
000400*                         A CRITERION OVER 20 OPTIONS, WOULD RUN *
000410*                         PAST THE TABLE AT COPY TIME. 2300/2400/*
000420*                         2600 NOW REJECT BOTH CASES             *
000430*----------------------------------------------------------------*
000440 IDENTIFICATION DIVISION.
000450 PROGRAM-ID.    VACMNT.
000460 AUTHOR.        D QUINTERO.
000470 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000480 DATE-WRITTEN.  11/02/94.
000490 DATE-COMPILED.
000500 SECURITY.      NON-CONFIDENTIAL.
000510*----------------------------------------------------------------*
000520 ENVIRONMENT DIVISION.
000530*------------------------------------------------------------*
000540 CONFIGURATION SECTION.
000550*------------------------------------------------------------*
000560 SOURCE-COMPUTER.  IBM-3081.
000570 OBJECT-COMPUTER.  IBM-3081.
000580 SPECIAL-NAMES.
000590     UPSI-0 ON STATUS IS VACMNT-TRACE-ON
000600            OFF STATUS IS VACMNT-TRACE-OFF.
000610*------------------------------------------------------------*
000620 INPUT-OUTPUT SECTION.
000630*------------------------------------------------------------*
000640 FILE-CONTROL.
000650     SELECT VACANCY-FILE       ASSIGN TO VACFILE
000660            ORGANIZATION IS LINE SEQUENTIAL
000670            FILE STATUS IS WS-VACFILE-STATUS.
000680     SELECT NEW-VACANCY-FILE   ASSIGN TO VACNEW
000690            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS IS WS-VACNEW-STATUS.
000710     SELECT VAC-TRANS-FILE     ASSIGN TO VACTRN
000720            ORGANIZATION IS LINE SEQUENTIAL
000730            FILE STATUS IS WS-VACTRN-STATUS.
000740     SELECT VAC-REJECT-FILE    ASSIGN TO VACREJ
000750            ORGANIZATION IS LINE SEQUENTIAL
000760            FILE STATUS IS WS-VACREJ-STATUS.
000770*----------------------------------------------------------------*
000780 DATA DIVISION.
000790*------------------------------------------------------------*
000800 FILE SECTION.
000810*------------------------------------------------------------*
000820 FD  VACANCY-FILE
000830     LABEL RECORDS ARE STANDARD.
000840 COPY VACC.
000850*----------------------------------------------------------------*
000860* NEW-VACANCY-RECORD IS CARRIED FLAT AT THE FULL MAXIMUM WIDTH   *
000870* OF VACANCY-RECORD (20 CRITERIA, 20 OPTIONS EACH) SO ONE WRITE  *
000880* STATEMENT COVERS EVERY ACTUAL CRITERIA COUNT WITHOUT A        *
000890* SEPARATE FD RECORD PER SIZE - 88+((30+5+11+6+1+6+1+3+(20*30))*
000900* 20)+20 = 13368 BYTES.  RECOMPUTE THIS BY HAND IF VACC'S       *
000910* LAYOUT EVER CHANGES AGAIN.                                    *
000920*----------------------------------------------------------------*
000930 FD  NEW-VACANCY-FILE
000940     LABEL RECORDS ARE STANDARD.
000950 01  NEW-VACANCY-RECORD                  PIC X(13368).
000960*
000970 FD  VAC-TRANS-FILE
000980     LABEL RECORDS ARE STANDARD.
000990 COPY VACT.
001000*
001010 FD  VAC-REJECT-FILE
001020     LABEL RECORDS ARE STANDARD.
001030 COPY CANDJ.
001040*----------------------------------------------------------------*
001050 WORKING-STORAGE SECTION.
001060*------------------------------------------------------------*
001070 01  WS-FILE-STATUSES.
001080     05  WS-VACFILE-STATUS              PIC X(02) VALUE '00'.
001090         88  WS-VACFILE-OK                    VALUE '00'.
001100     05  WS-VACNEW-STATUS               PIC X(02) VALUE '00'.
001110         88  WS-VACNEW-OK                     VALUE '00'.
001120     05  WS-VACTRN-STATUS               PIC X(02) VALUE '00'.
001130         88  WS-VACTRN-OK                     VALUE '00'.
001140     05  WS-VACREJ-STATUS               PIC X(02) VALUE '00'.
001150         88  WS-VACREJ-OK                     VALUE '00'.
001160     05  FILLER                         PIC X(02).
001170 01  WS-SWITCHES-MISC.
001180     05  WS-TRN-EOF-SW                  PIC X(01) VALUE 'N'.
001190         88  WS-TRN-AT-EOF                     VALUE 'Y'.
001200     05  WS-MASTER-EOF-SW                PIC X(01) VALUE 'N'.
001210         88  WS-MASTER-AT-EOF                   VALUE 'Y'.
001220     05  WS-TRN-VALID-SW                 PIC X(01) VALUE 'N'.
001230         88  WS-TRN-IS-VALID                   VALUE 'Y'.
001240         88  WS-TRN-IS-INVALID                 VALUE 'N'.
001250     05  FILLER                          PIC X(03).
001260 01  WS-TRN-REASON                       PIC X(60).
001270 01  WS-WORK-COUNTERS.
001280     05  WS-TRN-READ-CNT                 PIC 9(07) COMP.
001290     05  WS-TRN-REJECT-CNT                PIC 9(07) COMP.
001300     05  WS-ADD-APPLIED-CNT              PIC 9(07) COMP.
001310     05  WS-CHANGE-APPLIED-CNT           PIC 9(07) COMP.
001320     05  WS-DELETE-APPLIED-CNT           PIC 9(07) COMP.
001330     05  WS-MASTER-COPIED-CNT            PIC 9(07) COMP.
001340     05  FILLER                          PIC X(02).
001350 01  WS-WORK-COUNTERS-ED.
001360     05  WS-TRN-READ-CNT-ED              PIC ZZZ,ZZ9.
001370     05  WS-TRN-REJECT-CNT-ED            PIC ZZZ,ZZ9.
001380     05  WS-ADD-APPLIED-CNT-ED           PIC ZZZ,ZZ9.
001390     05  WS-CHANGE-APPLIED-CNT-ED        PIC ZZZ,ZZ9.
001400     05  WS-DELETE-APPLIED-CNT-ED        PIC ZZZ,ZZ9.
001410     05  WS-MASTER-COPIED-CNT-ED         PIC ZZZ,ZZ9.
001420     05  FILLER                          PIC X(02).
001430 01  WS-TODAY-DATE                       PIC 9(08).                CR-0391
001440 01  WS-TODAY-DATE-GROUPS REDEFINES WS-TODAY-DATE.                 CR-0391
001450     05  WS-TODAY-CCYY                   PIC 9(04).                CR-0391
001460     05  WS-TODAY-MM                     PIC 9(02).                CR-0391
001470     05  WS-TODAY-DD                     PIC 9(02).                CR-0391
001480 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE PIC X(08).           CR-0391
001490 01  WS-MASTER-CNT-TRACE                 PIC 9(03).               CR-0391
001500 01  WS-MASTER-CNT-TRACE-ED REDEFINES WS-MASTER-CNT-TRACE         CR-0391
001510                                         PIC ZZ9.                 CR-0391
001520*----------------------------------------------------------------*CR-0394
001530* VAC-CRITERION-TBL AND CRIT-OPTION-TBL ARE BOTH DECLARED         CR-0394
001540* OCCURS 1 TO 020 IN VACC - A TRANSACTION OFFERING MORE THAN      CR-0394
001550* THIS MANY CRITERIA, OR A CRITERION OFFERING MORE THAN THIS      CR-0394
001560* MANY OPTIONS, IS REJECTED RATHER THAN LET THROUGH TO RUN PAST   CR-0394
001570* THE TABLE AT 3700-COPY-CRITERIA-FROM-TRANS TIME.  SEE CR-0394.  CR-0394
001580*----------------------------------------------------------------*CR-0394
001590 77  WS-MAX-CRIT-CNT                     PIC 9(03) VALUE 020.    CR-0394
001600 77  WS-MAX-OPT-CNT                      PIC 9(03) VALUE 020.    CR-0394
001610*----------------------------------------------------------------*
001620* NOTE - CRITERION-ENTRY AND VALUTIL-LINKAGE ARE PICKED UP      *
001630* READY-MADE FROM VACANCY-FILE'S OWN "COPY VACC." ABOVE (VACC   *
001640* CARRIES CRITERION-ENTRY AS A SECOND RECORD UNDER THE SAME FD, *
001650* THE SAME AS RANKCAND'S CALL TO CRITMTCH) - THERE IS NO NEED   *
001660* TO COPY VACC A SECOND TIME HERE THE WAY CANDMNT MUST.         *
001670*----------------------------------------------------------------*
001680 COPY VALMSG.
001690*----------------------------------------------------------------*
001700 PROCEDURE DIVISION.
001710*------------------------------------------------------------*
001720 0000-MAIN-PROCESSING.
001730*------------------------------------------------------------*
001740     OPEN INPUT  VACANCY-FILE.
001750     OPEN OUTPUT NEW-VACANCY-FILE.
001760     OPEN INPUT  VAC-TRANS-FILE.
001770     OPEN OUTPUT VAC-REJECT-FILE.
001780     PERFORM 8000-READ-MASTER.
001790     PERFORM 8100-READ-AND-VALIDATE-TRANS.
001800     PERFORM 3100-MERGE-ONE-STEP
001810         UNTIL WS-MASTER-AT-EOF AND WS-TRN-AT-EOF.
001820     CLOSE VACANCY-FILE.
001830     CLOSE NEW-VACANCY-FILE.
001840     CLOSE VAC-TRANS-FILE.
001850     CLOSE VAC-REJECT-FILE.
001860     PERFORM 9900-DISPLAY-RUN-TOTALS.
001870     GOBACK.
001880*------------------------------------------------------------*
001890 2200-VALIDATE-ONE-TRANS.                                          CR-0256
001900*------------------------------------------------------------*     CR-0256
001910     MOVE SPACES                          TO WS-TRN-REASON.        CR-0256
001920                                                                   CR-0256
001930     EVALUATE TRUE                                                 CR-0256
001940         WHEN VT-ACTION-IS-ADD                                     CR-0256
001950             PERFORM 2300-VALIDATE-ADD-FIELDS                      CR-0256
001960         WHEN VT-ACTION-IS-CHANGE                                  CR-0256
001970             PERFORM 2400-VALIDATE-CHANGE-FIELDS                   CR-0256
001980         WHEN VT-ACTION-IS-DELETE                                  CR-0256
001990             CONTINUE                                              CR-0256
002000         WHEN OTHER                                                CR-0256
002010             MOVE 'UNRECOGNIZED ACTION CODE'  TO WS-TRN-REASON     CR-0256
002020     END-EVALUATE.                                                 CR-0256
002030                                                                   CR-0256
002040     IF  WS-TRN-REASON = SPACES                                    CR-0256
002050         SET WS-TRN-IS-VALID               TO TRUE                 CR-0256
002060     ELSE                                                          CR-0256
002070         SET WS-TRN-IS-INVALID              TO TRUE                CR-0256
002080         MOVE VT-ACTION-CODE                TO RJ-ACTION-CODE      CR-0256
002090         MOVE VT-VAC-ID                      TO RJ-KEY-ID          CR-0256
002100         MOVE WS-TRN-REASON                  TO RJ-REASON          CR-0256
002110         WRITE REJECT-LOG-RECORD                                   CR-0256
002120         ADD 1 TO WS-TRN-REJECT-CNT                                CR-0256
002130     END-IF.                                                       CR-0256
002140*------------------------------------------------------------*     CR-0256
002150 2300-VALIDATE-ADD-FIELDS.                                         CR-0256
002160*------------------------------------------------------------*     CR-0256
002170*    AN ADD IS EXPECTED TO SUPPLY A NAME AND AT LEAST ONE      *   CR-0256
002180*    CRITERION, EVEN THOUGH THE SUPPLIED SWITCHES ARE SET.      *  CR-0256
002190*------------------------------------------------------------*     CR-0256
002200     MOVE 'VAC-NAME'       TO VALUTIL-FIELD-NAME.                  CR-0256
002210     MOVE VT-NAME          TO VALUTIL-FIELD-VALUE.                 CR-0256
002220     PERFORM 2900-CALL-VALUTIL-NOT-BLANK.                          CR-0256
002230     IF  WS-TRN-REASON = SPACES                                    CR-0256
002240         IF  VT-CRIT-CNT = ZERO                                    CR-0256
002250             MOVE 'VACANCY REQUIRES AT LEAST ONE CRITERION'        CR-0256
002260                                          TO WS-TRN-REASON         CR-0256
002270         ELSE                                                      CR-0394
002280             IF  VT-CRIT-CNT > WS-MAX-CRIT-CNT                     CR-0394
002290                 MOVE 'TOO MANY CRITERIA FOR ONE VACANCY'          CR-0394
002300                                          TO WS-TRN-REASON         CR-0394
002310             ELSE                                                  CR-0394
002320                 PERFORM 2500-VALIDATE-ALL-CRITERIA                CR-0256
002330             END-IF                                                CR-0394
002340         END-IF                                                    CR-0256
002350     END-IF.                                                       CR-0256
002360*------------------------------------------------------------*     CR-0256
002370 2400-VALIDATE-CHANGE-FIELDS.                                      CR-0256
002380*------------------------------------------------------------*     CR-0256
002390*    A CHANGE ONLY TESTS WHAT IT ACTUALLY SUPPLIED.  A         *   CR-0256
002400*    SUPPLIED CRITERIA SET REPLACES THE WHOLE OLD SET, SO IT    *  CR-0256
002410*    IS VALIDATED AS A COMPLETE SET, NOT FIELD BY FIELD.        *  CR-0256
002420*------------------------------------------------------------*     CR-0256
002430     IF  VT-NAME-WAS-SUPPLIED AND WS-TRN-REASON = SPACES           CR-0256
002440         MOVE 'VAC-NAME'       TO VALUTIL-FIELD-NAME               CR-0256
002450         MOVE VT-NAME          TO VALUTIL-FIELD-VALUE              CR-0256
002460         PERFORM 2900-CALL-VALUTIL-NOT-BLANK                       CR-0256
002470     END-IF.                                                       CR-0256
002480     IF  VT-CRITERIA-WERE-SUPPLIED AND WS-TRN-REASON = SPACES      CR-0256
002490         IF  VT-CRIT-CNT = ZERO                                    CR-0256
002500             MOVE 'VACANCY REQUIRES AT LEAST ONE CRITERION'        CR-0256
002510                                          TO WS-TRN-REASON         CR-0256
002520         ELSE                                                      CR-0394
002530             IF  VT-CRIT-CNT > WS-MAX-CRIT-CNT                     CR-0394
002540                 MOVE 'TOO MANY CRITERIA FOR ONE VACANCY'          CR-0394
002550                                          TO WS-TRN-REASON         CR-0394
002560             ELSE                                                  CR-0394
002570                 PERFORM 2500-VALIDATE-ALL-CRITERIA                CR-0256
002580             END-IF                                                CR-0394
002590         END-IF                                                    CR-0256
002600     END-IF.                                                       CR-0256
002610*------------------------------------------------------------*     CR-0256
002620 2500-VALIDATE-ALL-CRITERIA.                                       CR-0256
002630*------------------------------------------------------------*     CR-0256
002640     PERFORM 2600-VALIDATE-ONE-CRITERION                           CR-0256
002650         VARYING VT-CRIT-IDX FROM 1 BY 1                           CR-0256
002660         UNTIL VT-CRIT-IDX > VT-CRIT-CNT                           CR-0256
002670            OR WS-TRN-REASON NOT = SPACES.                         CR-0256
002680*------------------------------------------------------------*     CR-0256
002690 2600-VALIDATE-ONE-CRITERION.                                      CR-0256
002700*------------------------------------------------------------*     CR-0256
002710*    VALUTIL'S CRITERION RULE TAKES ONE STAND-ALONE            *   CR-0256
002720*    CRITERION-ENTRY AT A TIME - SEE CR-0344 IN VALUTIL.       *   CR-0256
002730*------------------------------------------------------------*     CR-0256
002740     MOVE VT-CRIT-NAME  (VT-CRIT-IDX)      TO CE-NAME.             CR-0256
002750     MOVE VT-CRIT-WEIGHT (VT-CRIT-IDX)     TO CE-WEIGHT.           CR-0256
002760     MOVE VT-CRIT-TYPE  (VT-CRIT-IDX)      TO CE-TYPE.             CR-0256
002770     MOVE VT-CRIT-MIN-VALUE (VT-CRIT-IDX)  TO CE-MIN-VALUE.        CR-0256
002780     MOVE VT-CRIT-MIN-PRESENT (VT-CRIT-IDX) TO CE-MIN-PRESENT.     CR-0256
002790     MOVE VT-CRIT-MAX-VALUE (VT-CRIT-IDX)  TO CE-MAX-VALUE.        CR-0256
002800     MOVE VT-CRIT-MAX-PRESENT (VT-CRIT-IDX) TO CE-MAX-PRESENT.     CR-0256
002810     MOVE VT-CRIT-OPT-CNT (VT-CRIT-IDX)    TO CE-OPT-CNT.          CR-0256
002820     IF  CE-OPT-CNT > WS-MAX-OPT-CNT                               CR-0394
002830         MOVE 'TOO MANY OPTIONS FOR ONE CRITERION'                 CR-0394
002840                                          TO WS-TRN-REASON         CR-0394
002850     ELSE                                                          CR-0394
002860         SET VALUTIL-RULE-CRITERION            TO TRUE             CR-0394
002870         CALL 'VALUTIL' USING VALUTIL-LINKAGE, CRITERION-ENTRY     CR-0394
002880         IF  VALUTIL-INVALID                                       CR-0394
002890             MOVE VALUTIL-MESSAGE               TO WS-TRN-REASON   CR-0394
002900         END-IF                                                    CR-0394
002910     END-IF.                                                       CR-0256
002920*------------------------------------------------------------*     CR-0256
002930 2900-CALL-VALUTIL-NOT-BLANK.                                      CR-0344
002940*------------------------------------------------------------*     CR-0344
002950     SET VALUTIL-RULE-NOT-BLANK            TO TRUE.                CR-0344
002960     CALL 'VALUTIL' USING VALUTIL-LINKAGE, CRITERION-ENTRY.        CR-0344
002970     IF  VALUTIL-INVALID                                           CR-0344
002980         MOVE VALUTIL-MESSAGE               TO WS-TRN-REASON       CR-0344
002990     END-IF.                                                       CR-0344
003000*------------------------------------------------------------*     CR-0256
003010 3100-MERGE-ONE-STEP.                                              CR-0256
003020*------------------------------------------------------------*     CR-0256
003030*    SAME OLD-MASTER/TRANSACTION SEQUENTIAL MATCH CANDMNT      *   CR-0256
003040*    USES, EXCEPT THE TRANSACTION SIDE IS READ DIRECTLY FROM   *   CR-0256
003050*    VAC-TRANS-FILE RATHER THAN FROM A SORT WORK FILE.         *   CR-0256
003060*------------------------------------------------------------*     CR-0256
003070     EVALUATE TRUE                                                 CR-0256
003080         WHEN WS-MASTER-AT-EOF                                     CR-0256
003090             PERFORM 3200-PROCESS-NO-MASTER-MATCH                  CR-0256
003100             PERFORM 8100-READ-AND-VALIDATE-TRANS                  CR-0256
003110         WHEN WS-TRN-AT-EOF                                        CR-0256
003120             WRITE NEW-VACANCY-RECORD FROM VACANCY-RECORD          CR-0256
003130             ADD 1 TO WS-MASTER-COPIED-CNT                         CR-0256
003140             PERFORM 8000-READ-MASTER                              CR-0256
003150         WHEN VAC-ID < VT-VAC-ID                                   CR-0256
003160             WRITE NEW-VACANCY-RECORD FROM VACANCY-RECORD          CR-0256
003170             ADD 1 TO WS-MASTER-COPIED-CNT                         CR-0256
003180             PERFORM 8000-READ-MASTER                              CR-0256
003190         WHEN VAC-ID > VT-VAC-ID                                   CR-0256
003200             PERFORM 3200-PROCESS-NO-MASTER-MATCH                  CR-0256
003210             PERFORM 8100-READ-AND-VALIDATE-TRANS                  CR-0256
003220         WHEN OTHER                                                CR-0256
003230             PERFORM 3300-PROCESS-MATCH                            CR-0256
003240             PERFORM 8000-READ-MASTER                              CR-0256
003250             PERFORM 8100-READ-AND-VALIDATE-TRANS                  CR-0256
003260     END-EVALUATE.                                                 CR-0256
003270*------------------------------------------------------------*     CR-0256
003280 3200-PROCESS-NO-MASTER-MATCH.                                     CR-0256
003290*------------------------------------------------------------*     CR-0256
003300*    NO EXISTING MASTER RECORD FOR THIS ID.  ONLY A VALID ADD  *   CR-0256
003310*    CAN BE APPLIED HERE.                                      *   CR-0256
003320*------------------------------------------------------------*     CR-0256
003330     IF  WS-TRN-IS-INVALID                                         CR-0256
003340         GO TO 3200-PROCESS-NO-MASTER-MATCH-EXIT                   CR-0256
003350     END-IF.                                                       CR-0256
003360                                                                   CR-0256
003370     IF  VT-ACTION-CODE NOT = 'A'                                  CR-0256
003380         MOVE VT-ACTION-CODE                TO RJ-ACTION-CODE      CR-0256
003390         MOVE VT-VAC-ID                       TO RJ-KEY-ID         CR-0256
003400         MOVE 'VACANCY ID NOT ON FILE'         TO RJ-REASON        CR-0256
003410         WRITE REJECT-LOG-RECORD                                   CR-0256
003420         ADD 1 TO WS-TRN-REJECT-CNT                                CR-0256
003430         GO TO 3200-PROCESS-NO-MASTER-MATCH-EXIT                   CR-0256
003440     END-IF.                                                       CR-0256
003450                                                                   CR-0256
003460     MOVE VT-VAC-ID                          TO VAC-ID.            CR-0256
003470     MOVE VT-NAME                             TO VAC-NAME.         CR-0256
003480     MOVE VT-CRIT-CNT                          TO VAC-CRIT-CNT.    CR-0256
003490     PERFORM 3700-COPY-CRITERIA-FROM-TRANS.                        CR-0256
003500     SET VAC-STATUS-OPEN                       TO TRUE.            CR-0256
003510     WRITE NEW-VACANCY-RECORD FROM VACANCY-RECORD.                 CR-0256
003520     ADD 1 TO WS-ADD-APPLIED-CNT.                                  CR-0256
003530                                                                   CR-0256
003540 3200-PROCESS-NO-MASTER-MATCH-EXIT.                                CR-0256
003550     EXIT.                                                         CR-0256
003560*------------------------------------------------------------*     CR-0256
003570 3300-PROCESS-MATCH.                                               CR-0256
003580*------------------------------------------------------------*     CR-0256
003590     IF  WS-TRN-IS-INVALID                                         CR-0256
003600         WRITE NEW-VACANCY-RECORD FROM VACANCY-RECORD              CR-0256
003610         ADD 1 TO WS-MASTER-COPIED-CNT                             CR-0256
003620         GO TO 3300-PROCESS-MATCH-EXIT                             CR-0256
003630     END-IF.                                                       CR-0256
003640                                                                   CR-0256
003650     EVALUATE TRUE                                                 CR-0256
003660         WHEN VT-ACTION-IS-ADD                                     CR-0256
003670             MOVE 'A'                        TO RJ-ACTION-CODE     CR-0256
003680             MOVE VT-VAC-ID                    TO RJ-KEY-ID        CR-0256
003690             MOVE 'VACANCY ID ALREADY ON FILE'  TO RJ-REASON       CR-0256
003700             WRITE REJECT-LOG-RECORD                               CR-0256
003710             ADD 1 TO WS-TRN-REJECT-CNT                            CR-0256
003720             WRITE NEW-VACANCY-RECORD FROM VACANCY-RECORD          CR-0256
003730             ADD 1 TO WS-MASTER-COPIED-CNT                         CR-0256
003740         WHEN VT-ACTION-IS-DELETE                                  CR-0256
003750             SET VAC-STATUS-CLOSED            TO TRUE              CR-0256
003760             WRITE NEW-VACANCY-RECORD FROM VACANCY-RECORD          CR-0256
003770             ADD 1 TO WS-DELETE-APPLIED-CNT                        CR-0256
003780         WHEN VT-ACTION-IS-CHANGE                                  CR-0256
003790             PERFORM 3600-APPLY-CHANGE-FIELDS                      CR-0256
003800         WHEN OTHER                                                CR-0256
003810             WRITE NEW-VACANCY-RECORD FROM VACANCY-RECORD          CR-0256
003820             ADD 1 TO WS-MASTER-COPIED-CNT                         CR-0256
003830     END-EVALUATE.                                                 CR-0256
003840                                                                   CR-0256
003850 3300-PROCESS-MATCH-EXIT.                                          CR-0256
003860     EXIT.                                                         CR-0256
003870*------------------------------------------------------------*     CR-0256
003880 3600-APPLY-CHANGE-FIELDS.                                         CR-0256
003890*------------------------------------------------------------*     CR-0256
003900     IF  VT-NAME-WAS-SUPPLIED                                      CR-0256
003910         MOVE VT-NAME                         TO VAC-NAME          CR-0256
003920     END-IF.                                                       CR-0256
003930     IF  VT-CRITERIA-WERE-SUPPLIED                                 CR-0256
003940         MOVE VT-CRIT-CNT                      TO VAC-CRIT-CNT     CR-0256
003950         PERFORM 3700-COPY-CRITERIA-FROM-TRANS                     CR-0256
003960     END-IF.                                                       CR-0256
003970     WRITE NEW-VACANCY-RECORD FROM VACANCY-RECORD.                 CR-0256
003980     ADD 1 TO WS-CHANGE-APPLIED-CNT.                               CR-0256
003990*------------------------------------------------------------*     CR-0256
004000 3700-COPY-CRITERIA-FROM-TRANS.                                    CR-0256
004010*------------------------------------------------------------*     CR-0256
004020*    VAC-CRIT-CNT HAS ALREADY BEEN SET BY THE CALLER - THIS    *   CR-0256
004030*    PARAGRAPH ONLY COPIES THAT MANY TABLE ENTRIES ACROSS.     *   CR-0256
004040*------------------------------------------------------------*     CR-0256
004050     PERFORM 3710-COPY-ONE-CRITERION                               CR-0256
004060         VARYING VT-CRIT-IDX FROM 1 BY 1                           CR-0256
004070         UNTIL VT-CRIT-IDX > VAC-CRIT-CNT.                         CR-0256
004080*------------------------------------------------------------*     CR-0256
004090 3710-COPY-ONE-CRITERION.                                          CR-0256
004100*------------------------------------------------------------*     CR-0256
004110     MOVE VT-CRIT-NAME (VT-CRIT-IDX)                               CR-0256
004120                               TO CRIT-NAME (VT-CRIT-IDX).         CR-0256
004130     MOVE VT-CRIT-WEIGHT (VT-CRIT-IDX)                             CR-0256
004140                               TO CRIT-WEIGHT (VT-CRIT-IDX).       CR-0256
004150     MOVE VT-CRIT-TYPE (VT-CRIT-IDX)                               CR-0256
004160                               TO CRIT-TYPE (VT-CRIT-IDX).         CR-0256
004170     MOVE VT-CRIT-MIN-VALUE (VT-CRIT-IDX)                          CR-0256
004180                               TO CRIT-MIN-VALUE (VT-CRIT-IDX).    CR-0256
004190     MOVE VT-CRIT-MIN-PRESENT (VT-CRIT-IDX)                        CR-0256
004200                               TO CRIT-MIN-PRESENT (VT-CRIT-IDX).  CR-0256
004210     MOVE VT-CRIT-MAX-VALUE (VT-CRIT-IDX)                          CR-0256
004220                               TO CRIT-MAX-VALUE (VT-CRIT-IDX).    CR-0256
004230     MOVE VT-CRIT-MAX-PRESENT (VT-CRIT-IDX)                        CR-0256
004240                               TO CRIT-MAX-PRESENT (VT-CRIT-IDX).  CR-0256
004250     MOVE VT-CRIT-OPT-CNT (VT-CRIT-IDX)                            CR-0256
004260                               TO CRIT-OPT-CNT (VT-CRIT-IDX).      CR-0256
004270     PERFORM 3720-COPY-ONE-OPTION-SET                              CR-0256
004280         VARYING VT-CRIT-OPT-IDX FROM 1 BY 1                       CR-0256
004290         UNTIL VT-CRIT-OPT-IDX > VT-CRIT-OPT-CNT (VT-CRIT-IDX).    CR-0256
004300*------------------------------------------------------------*     CR-0256
004310 3720-COPY-ONE-OPTION-SET.                                         CR-0256
004320*------------------------------------------------------------*     CR-0256
004330     MOVE VT-CRIT-OPTIONS (VT-CRIT-IDX, VT-CRIT-OPT-IDX)           CR-0256
004340         TO CRIT-OPTIONS (VT-CRIT-IDX, VT-CRIT-OPT-IDX).           CR-0256
004350*------------------------------------------------------------*     CR-0256
004360 8000-READ-MASTER.                                                 CR-0256
004370*------------------------------------------------------------*     CR-0256
004380     READ VACANCY-FILE                                             CR-0256
004390         AT END                                                    CR-0256
004400             SET WS-MASTER-AT-EOF            TO TRUE               CR-0256
004410     END-READ.                                                     CR-0256
004420*------------------------------------------------------------*     CR-0256
004430 8100-READ-AND-VALIDATE-TRANS.                                     CR-0256
004440*------------------------------------------------------------*     CR-0256
004450     READ VAC-TRANS-FILE                                           CR-0256
004460         AT END                                                    CR-0256
004470             SET WS-TRN-AT-EOF                TO TRUE              CR-0256
004480         NOT AT END                                                CR-0256
004490             ADD 1 TO WS-TRN-READ-CNT                              CR-0256
004500             PERFORM 2200-VALIDATE-ONE-TRANS                       CR-0256
004510     END-READ.                                                     CR-0256
004520*------------------------------------------------------------*     CR-0256
004530 9900-DISPLAY-RUN-TOTALS.                                          CR-0256
004540*------------------------------------------------------------*     CR-0256
004550     MOVE WS-TRN-READ-CNT              TO WS-TRN-READ-CNT-ED.      CR-0256
004560     MOVE WS-TRN-REJECT-CNT            TO WS-TRN-REJECT-CNT-ED.    CR-0256
004570     MOVE WS-ADD-APPLIED-CNT           TO WS-ADD-APPLIED-CNT-ED.   CR-0256
004580     MOVE WS-CHANGE-APPLIED-CNT        TO WS-CHANGE-APPLIED-CNT-ED.CR-0256
004590     MOVE WS-DELETE-APPLIED-CNT        TO WS-DELETE-APPLIED-CNT-ED.CR-0256
004600     MOVE WS-MASTER-COPIED-CNT         TO WS-MASTER-COPIED-CNT-ED. CR-0256
004610     DISPLAY 'VACMNT - TRANSACTIONS READ     ' WS-TRN-READ-CNT-ED. CR-0256
004620     DISPLAY 'VACMNT - TRANS REJECTED' WS-TRN-REJECT-CNT-ED.      CR-0256
004630     DISPLAY 'VACMNT - ADDS APPLIED' WS-ADD-APPLIED-CNT-ED.       CR-0256
004640     DISPLAY 'VACMNT - CHANGES APPLIED       '                     CR-0256
004650             WS-CHANGE-APPLIED-CNT-ED.                             CR-0256
004660     DISPLAY 'VACMNT - DELETES APPLIED       '                     CR-0256
004670             WS-DELETE-APPLIED-CNT-ED.                             CR-0256
004680     DISPLAY 'VACMNT - MASTER RECORDS COPIED '                     CR-0256
004690             WS-MASTER-COPIED-CNT-ED.                              CR-0256
004700*------------------------------------------------------------*     CR-0391
004710     IF  VACMNT-TRACE-ON                                           CR-0391
004720         ACCEPT WS-TODAY-DATE         FROM DATE YYYYMMDD          CR-0391
004730         MOVE WS-MASTER-COPIED-CNT    TO WS-MASTER-CNT-TRACE      CR-0391
004740         DISPLAY 'VACMNT - RUN DATE ' WS-TODAY-DATE-R             CR-0391
004750                 ' MASTER RECORDS COPIED ' WS-MASTER-CNT-TRACE-ED CR-0391
004760     END-IF.                                                       CR-0391
