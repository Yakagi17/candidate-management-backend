000100*----------------------------------------------------------------*
000200* COPYLIB-VACC                                                   *
000300* VACANCY MASTER RECORD, WITH ITS ELIGIBILITY CRITERIA CARRIED   *
000400* IN-LINE.  USED AS THE FD RECORD FOR VACANCY-FILE IN VACRD AND  *
000500* VACMNT, AND AS THE LINKAGE RECORD PASSED TO RANKCAND.          *
000600*----------------------------------------------------------------*
000700* MAINTENENCE LOG                                                *
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
000900* --------- ------------  ---------------------------------      *
001000* 06/30/92  R KOWALSKI    CR-0130 ORIGINAL LAYOUT - 10 CRIT MAX  *
001100* 03/11/96  D QUINTERO    CR-0256 RAISED CRITERIA MAX TO 20      *
001200* 02/09/99  E ACKERMAN    CR-0301 Y2K REVIEW - NO DATE FIELDS,   *
001300*                         NO CHANGE REQUIRED                    *
001400* 09/17/03  M BRANUM      CR-0372 ADDED CRIT-WEIGHT-ED EDIT      *
001500*                         REDEFINES                             *
001600* 05/05/06  M BRANUM      CR-0388 ADDED STAND-ALONE              *
001700*                         CRITERION-ENTRY FOR PASSING ONE        *
001800*                         CRITERION ACROSS A CALL BOUNDARY       *
001900*----------------------------------------------------------------*
002000 01  VACANCY-RECORD.
002100     05  VAC-ID                           PIC X(24).
002200     05  VAC-NAME                         PIC X(60).
002300     05  VAC-CRIT-CNT                     PIC 9(03).
002400     05  VAC-STATUS-BYTE                  PIC X(01).
002500         88  VAC-STATUS-OPEN                    VALUE 'O'.
002600         88  VAC-STATUS-CLOSED                  VALUE 'C'.
002700         88  VAC-STATUS-DRAFT                   VALUE 'D'.
002800*----------------------------------------------------------------*
002900* A VACANCY CAN CARRY UP TO 20 CRITERIA IN ITS MASTER RECORD -   *
003000* SEE CR-0256.  LARGER CRITERIA SETS ARE REJECTED AT VACMNT TIME.*
003100*----------------------------------------------------------------*
003200     05  VAC-CRITERION-TBL OCCURS 1 TO 020 TIMES
003300             DEPENDING ON VAC-CRIT-CNT
003400             INDEXED BY VAC-CRIT-IDX.
003500         10  CRIT-NAME                    PIC X(30).
003600         10  CRIT-WEIGHT                  PIC 9(05).
003700         10  CRIT-WEIGHT-ED REDEFINES CRIT-WEIGHT
003800                                          PIC Z(04)9.
003900         10  CRIT-TYPE                    PIC X(11).
004000         10  CRIT-MIN-VALUE               PIC S9(9)V9(2) COMP-3.
004100         10  CRIT-MIN-PRESENT             PIC X(01).
004200             88  CRIT-MIN-IS-PRESENT            VALUE 'Y'.
004300             88  CRIT-MIN-NOT-PRESENT           VALUE 'N'.
004400         10  CRIT-MAX-VALUE               PIC S9(9)V9(2) COMP-3.
004500         10  CRIT-MAX-PRESENT             PIC X(01).
004600             88  CRIT-MAX-IS-PRESENT            VALUE 'Y'.
004700             88  CRIT-MAX-NOT-PRESENT           VALUE 'N'.
004800         10  CRIT-OPT-CNT                 PIC 9(03).
004900*----------------------------------------------------------------*
005000* ENUMERATION OPTIONS FOR THIS CRITERION - UP TO 20, SEE CR-0256*
005100*----------------------------------------------------------------*
005200         10  CRIT-OPTION-TBL OCCURS 1 TO 020 TIMES
005300                 DEPENDING ON CRIT-OPT-CNT
005400                 INDEXED BY CRIT-OPT-IDX.
005500             15  CRIT-OPTIONS             PIC X(30).
005600     05  FILLER                           PIC X(20).
005700*----------------------------------------------------------------*
005800* STAND-ALONE LAYOUT OF A SINGLE CRITERION, IDENTICAL FIELD FOR *
005900* FIELD TO ONE OCCURRENCE OF VAC-CRITERION-TBL ABOVE.  CRITMTCH *
006000* AND VALUTIL ARE CALLED WITH ONE OF THESE RATHER THAN WITH A   *
006100* SUBSCRIPTED TABLE ENTRY, SO THEIR LINKAGE SECTIONS STAY SIMPLE*
006200*----------------------------------------------------------------*
006300 01  CRITERION-ENTRY.
006400     05  CE-NAME                          PIC X(30).
006500     05  CE-WEIGHT                        PIC 9(05).
006600     05  CE-TYPE                          PIC X(11).
006700     05  CE-MIN-VALUE                     PIC S9(9)V9(2) COMP-3.
006800     05  CE-MIN-PRESENT                   PIC X(01).
006900         88  CE-MIN-IS-PRESENT                  VALUE 'Y'.
007000         88  CE-MIN-NOT-PRESENT                 VALUE 'N'.
007100     05  CE-MAX-VALUE                     PIC S9(9)V9(2) COMP-3.
007200     05  CE-MAX-PRESENT                   PIC X(01).
007300         88  CE-MAX-IS-PRESENT                  VALUE 'Y'.
007400         88  CE-MAX-NOT-PRESENT                 VALUE 'N'.
007500     05  CE-OPT-CNT                       PIC 9(03).
007600     05  CE-OPTION-TBL OCCURS 1 TO 020 TIMES
007700             DEPENDING ON CE-OPT-CNT
007800             INDEXED BY CE-OPT-IDX.
007900         10  CE-OPTIONS                   PIC X(30).
007950     05  FILLER                           PIC X(20).
