000100*----------------------------------------------------------------*
000200* PROGRAM NAME:    CANDMNT                                       *
000300* ORIGINAL AUTHOR: D QUINTERO                                    *
000400*                                                                *
000500* CANDIDATE MASTER MAINTENANCE RUN.  READS CAND-TRANS-FILE       *
000600* (ADD/CHANGE/DELETE TRANSACTIONS), VALIDATES EACH ONE THROUGH   *
000700* VALUTIL, THEN MATCHES THE SURVIVORS AGAINST THE OLD CANDIDATE- *
000800* FILE IN CAND-ID SEQUENCE TO PRODUCE NEW-CANDIDATE-FILE.  ANY   *
000900* TRANSACTION THAT FAILS A RULE, OR THAT CANNOT BE APPLIED       *
001000* (UNKNOWN ID ON A CHANGE/DELETE, DUPLICATE ID ON AN ADD,        *
001100* DUPLICATE EMAIL), IS WRITTEN TO CAND-REJECT-FILE INSTEAD.      *
001200* CANDIDATE-FILE ITSELF MUST ALREADY BE IN ASCENDING CAND-ID     *
001300* SEQUENCE - THE OPERATOR IS RESPONSIBLE FOR THAT, THE SAME AS   *
001400* ANY OTHER OLD-MASTER FILE ON A SEQUENTIAL UPDATE RUN.          *
001500*                                                                *
001600* MAINTENENCE LOG                                                *
001700* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
001800* --------- ------------  ---------------------------------      *
001900* 09/14/94  D QUINTERO    CR-0216 CREATED - ADD TRANSACTIONS     *
002000*                         ONLY                                   *
002100* 03/02/95  D QUINTERO    CR-0222 ADDED CHANGE AND DELETE        *
002200*                         TRANSACTIONS, CONVERTED TO THE         *
002300*                         OLD-MASTER/NEW-MASTER SEQUENTIAL       *
002400*                         UPDATE PATTERN                          *
002500* 02/09/99  E ACKERMAN    CR-0301 Y2K - NO CHANGE, REVIEWED      *
002600* 04/02/01  M BRANUM      CR-0344 FIELD RULES NOW CALL THE NEW   *
002700*                         VALUTIL SUBPROGRAM INSTEAD OF INLINE   *
002800*                         IF-STATEMENTS                          *
002850* 11/14/07  M BRANUM      CR-0391 UPSI-0 TRACE SWITCH WAS NEVER  *
002860*                         TESTED ANYWHERE IN THIS PROGRAM -      *
002870*                         9900 NOW SHOWS RUN DATE AND XREF       *
002880*                         TABLE SIZE WHEN THE SWITCH IS ON       *
002885* 11/28/07  M BRANUM      CR-0392 AN ADD TRANSACTION'S BIRTH-    *
002886*                         DATE WAS NEVER ACTUALLY VALIDATED -    *
002887*                         2300 NOW REJECTS A ZERO/BLANK DATE     *
002900*----------------------------------------------------------------*
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    CANDMNT.
003200 AUTHOR.        D QUINTERO.
003300 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003400 DATE-WRITTEN.  09/14/94.
003500 DATE-COMPILED.
003600 SECURITY.      NON-CONFIDENTIAL.
003700*----------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900*------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100*------------------------------------------------------------*
004200 SOURCE-COMPUTER.  IBM-3081.
004300 OBJECT-COMPUTER.  IBM-3081.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON STATUS IS CANDMNT-TRACE-ON
004600            OFF STATUS IS CANDMNT-TRACE-OFF.
004700*------------------------------------------------------------*
004800 INPUT-OUTPUT SECTION.
004900*------------------------------------------------------------*
005000 FILE-CONTROL.
005100     SELECT CANDIDATE-FILE      ASSIGN TO CANDFILE
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS WS-CANDFILE-STATUS.
005400     SELECT NEW-CANDIDATE-FILE  ASSIGN TO CANDNEW
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS WS-CANDNEW-STATUS.
005700     SELECT CAND-TRANS-FILE     ASSIGN TO CANDTRN
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS WS-CANDTRN-STATUS.
006000     SELECT CAND-REJECT-FILE    ASSIGN TO CANDREJ
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS WS-CANDREJ-STATUS.
006300     SELECT SORT-FILE           ASSIGN TO SORTWK1.
006400*----------------------------------------------------------------*
006500 DATA DIVISION.
006600*------------------------------------------------------------*
006700 FILE SECTION.
006800*------------------------------------------------------------*
006900 FD  CANDIDATE-FILE
007000     LABEL RECORDS ARE STANDARD.
007100 COPY CANDC.
007200*
007300 FD  NEW-CANDIDATE-FILE
007400     LABEL RECORDS ARE STANDARD.
007500 01  NEW-CANDIDATE-RECORD                PIC X(204).
007600*
007700 FD  CAND-TRANS-FILE
007800     LABEL RECORDS ARE STANDARD.
007900 COPY CANDT.
008000*
008100 FD  CAND-REJECT-FILE
008200     LABEL RECORDS ARE STANDARD.
008300 COPY CANDJ.
008400*----------------------------------------------------------------*
008500* SORT WORK RECORD - ONE PER TRANSACTION THAT PASSES FIELD-LEVEL *
008600* VALIDATION.  SORTED ASCENDING BY ID SO IT CAN BE WALKED IN     *
008700* STEP WITH THE OLD MASTER.  TRANSACTIONS THAT FAIL VALIDATION   *
008800* NEVER REACH THE SORT - SEE 2000-LOAD-TRANSACTIONS.              *
008900*----------------------------------------------------------------*
009000 SD  SORT-FILE.
009100 01  SORT-RECORD.
009200     05  SR-CAND-ID                      PIC X(24).
009300     05  SR-ACTION-CODE                  PIC X(01).
009400     05  SR-NAME                         PIC X(60).
009500     05  SR-NAME-SUPPLIED-SW             PIC X(01).
009600     05  SR-EMAIL                        PIC X(60).
009700     05  SR-EMAIL-SUPPLIED-SW            PIC X(01).
009800     05  SR-BIRTHDATE                    PIC 9(08).
009900     05  SR-BIRTHDATE-SUPPLIED-SW        PIC X(01).
010000     05  SR-GENDER                       PIC X(06).
010100     05  SR-GENDER-SUPPLIED-SW           PIC X(01).
010200     05  SR-SALARY                       PIC S9(9)V9(2) COMP-3.
010300     05  SR-SALARY-SUPPLIED-SW           PIC X(01).
010400     05  FILLER                          PIC X(09).
010500*----------------------------------------------------------------*
010600 WORKING-STORAGE SECTION.
010700*------------------------------------------------------------*
010800 01  WS-FILE-STATUSES.
010900     05  WS-CANDFILE-STATUS             PIC X(02) VALUE '00'.
011000         88  WS-CANDFILE-OK                   VALUE '00'.
011100     05  WS-CANDNEW-STATUS              PIC X(02) VALUE '00'.
011200         88  WS-CANDNEW-OK                    VALUE '00'.
011300     05  WS-CANDTRN-STATUS              PIC X(02) VALUE '00'.
011400         88  WS-CANDTRN-OK                    VALUE '00'.
011500     05  WS-CANDREJ-STATUS              PIC X(02) VALUE '00'.
011600         88  WS-CANDREJ-OK                    VALUE '00'.
011650     05  FILLER                         PIC X(02).
011700 01  WS-SWITCHES-MISC.
011800     05  WS-XREF-EOF-SW                 PIC X(01) VALUE 'N'.
011900         88  WS-XREF-AT-EOF                    VALUE 'Y'.
012000     05  WS-TRN-EOF-SW                  PIC X(01) VALUE 'N'.
012100         88  WS-TRN-AT-EOF                     VALUE 'Y'.
012200     05  WS-MASTER-EOF-SW                PIC X(01) VALUE 'N'.
012300         88  WS-MASTER-AT-EOF                  VALUE 'Y'.
012400     05  WS-SORT-EOF-SW                  PIC X(01) VALUE 'N'.
012500         88  WS-SORT-AT-EOF                     VALUE 'Y'.
012600     05  WS-DUP-EMAIL-FOUND-SW           PIC X(01) VALUE 'N'.
012700         88  WS-DUP-EMAIL-WAS-FOUND            VALUE 'Y'.
012750     05  FILLER                          PIC X(03).
012800 01  WS-WORK-COUNTERS.
012900     05  WS-TRN-READ-CNT                 PIC 9(07) COMP.
013000     05  WS-TRN-REJECT-CNT                PIC 9(07) COMP.
013100     05  WS-ADD-APPLIED-CNT              PIC 9(07) COMP.
013200     05  WS-CHANGE-APPLIED-CNT           PIC 9(07) COMP.
013300     05  WS-DELETE-APPLIED-CNT           PIC 9(07) COMP.
013400     05  WS-MASTER-COPIED-CNT            PIC 9(07) COMP.
013450     05  FILLER                          PIC X(02).
013500 01  WS-WORK-COUNTERS-ED.
013600     05  WS-TRN-READ-CNT-ED              PIC ZZZ,ZZ9.
013700     05  WS-TRN-REJECT-CNT-ED            PIC ZZZ,ZZ9.
013800     05  WS-ADD-APPLIED-CNT-ED           PIC ZZZ,ZZ9.
013900     05  WS-CHANGE-APPLIED-CNT-ED        PIC ZZZ,ZZ9.
014000     05  WS-DELETE-APPLIED-CNT-ED        PIC ZZZ,ZZ9.
014100     05  WS-MASTER-COPIED-CNT-ED         PIC ZZZ,ZZ9.
014150     05  FILLER                          PIC X(02).
014200*----------------------------------------------------------------*
014300* ID/EMAIL CROSS-REFERENCE TABLE - LOADED ONCE FROM CANDIDATE-   *
014400* FILE BEFORE THE SORT STEP SO DUPLICATE-EMAIL CAN BE CHECKED    *
014500* WITHOUT RE-READING THE MASTER FOR EVERY TRANSACTION.  CANDID- *
014600* ATE COUNTS HAVE NEVER COME CLOSE TO THE 999 LIMIT - IF THAT    *
014700* CHANGES THIS TABLE WILL NEED TO MOVE TO AN INDEXED WORK FILE.  *
014800*----------------------------------------------------------------*
014900 01  WS-CAND-XREF-CNT                    PIC S9(04) COMP VALUE 0.
015000 01  WS-CAND-XREF-TBL.
015100     05  WS-CAND-XREF-ENTRY OCCURS 1 TO 999 TIMES
015200             DEPENDING ON WS-CAND-XREF-CNT
015300             INDEXED BY WS-CAND-XREF-IDX.
015400         10  WS-XREF-ID                  PIC X(24).
015500         10  WS-XREF-EMAIL                PIC X(60).
015550     05  FILLER                          PIC X(04).
015600 01  WS-SUBSCRIPTS.
015700     05  WS-XREF-SUB                      PIC S9(04) COMP.
015750     05  FILLER                           PIC X(02).
015760 01  WS-TODAY-DATE                        PIC 9(08).              CR-0391
015770 01  WS-TODAY-DATE-GROUPS REDEFINES WS-TODAY-DATE.                CR-0391
015780     05  WS-TODAY-CCYY                    PIC 9(04).              CR-0391
015790     05  WS-TODAY-MM                      PIC 9(02).              CR-0391
015792     05  WS-TODAY-DD                      PIC 9(02).              CR-0391
015794 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE PIC X(08).           CR-0391
015796 01  WS-XREF-CNT-TRACE                    PIC 9(03).              CR-0391
015798 01  WS-XREF-CNT-TRACE-ED REDEFINES WS-XREF-CNT-TRACE PIC ZZ9.    CR-0391
015800*----------------------------------------------------------------*
015900* NOTE - VALUTIL IS SHARED WITH VACMNT, SO ITS LINKAGE IS        *
016000* ALWAYS COPIED, NOT HAND-ROLLED.  CANDMNT HAS NO USE FOR THE    *
016100* SECOND PARAMETER (A SINGLE VACANCY CRITERION), BUT MUST STILL  *
016200* PASS SOMETHING OF THE RIGHT SHAPE ON THE CALL.                 *
016300*----------------------------------------------------------------*
016400 COPY VALMSG.
016500 COPY VACC REPLACING VACANCY-RECORD BY WS-VACANCY-RECORD-UNUSED.
016600*----------------------------------------------------------------*
016700 PROCEDURE DIVISION.
016800*------------------------------------------------------------*
016900 0000-MAIN-PROCESSING.
017000*------------------------------------------------------------*
017100     PERFORM 1000-LOAD-EMAIL-XREF.
017200     OPEN INPUT  CANDIDATE-FILE.
017300     OPEN OUTPUT NEW-CANDIDATE-FILE.
017400     OPEN OUTPUT CAND-REJECT-FILE.
017500     SORT SORT-FILE
017600          ON ASCENDING KEY SR-CAND-ID
017700          INPUT PROCEDURE IS 2000-LOAD-TRANSACTIONS
017800          OUTPUT PROCEDURE IS 3000-APPLY-TRANSACTIONS.
017900     CLOSE CANDIDATE-FILE.
018000     CLOSE NEW-CANDIDATE-FILE.
018100     CLOSE CAND-REJECT-FILE.
018200     PERFORM 9900-DISPLAY-RUN-TOTALS.
018300     GOBACK.
018400*------------------------------------------------------------*
018500 1000-LOAD-EMAIL-XREF.                                             CR-0222
018600*------------------------------------------------------------*     CR-0222
018700*    ONE PASS OVER THE OLD MASTER, BEFORE IT IS OPENED AGAIN    *  CR-0222
018800*    FOR THE MATCH-MERGE STEP BELOW, TO CAPTURE EVERY EXISTING  *  CR-0222
018900*    ID AND EMAIL FOR THE DUPLICATE-EMAIL CHECK.                *  CR-0222
019000*------------------------------------------------------------*     CR-0222
019100     OPEN INPUT CANDIDATE-FILE.                                    CR-0222
019200     IF  NOT WS-CANDFILE-OK                                        CR-0222
019300         DISPLAY 'CANDMNT - OPEN ERROR ON CANDIDATE-FILE, '        CR-0222
019400                 'STATUS ' WS-CANDFILE-STATUS                      CR-0222
019500         SET WS-XREF-AT-EOF              TO TRUE                   CR-0222
019600     ELSE                                                          CR-0222
019700         PERFORM 1100-READ-CAND-FOR-XREF                           CR-0222
019800     END-IF.                                                       CR-0222
019900     PERFORM 1200-ADD-ONE-XREF-ENTRY                               CR-0222
020000         UNTIL WS-XREF-AT-EOF.                                     CR-0222
020100     CLOSE CANDIDATE-FILE.                                         CR-0222
020200*------------------------------------------------------------*     CR-0222
020300 1100-READ-CAND-FOR-XREF.                                          CR-0222
020400*------------------------------------------------------------*     CR-0222
020500     READ CANDIDATE-FILE                                           CR-0222
020600         AT END                                                    CR-0222
020700             SET WS-XREF-AT-EOF           TO TRUE                  CR-0222
020800     END-READ.                                                     CR-0222
020900*------------------------------------------------------------*     CR-0222
021000 1200-ADD-ONE-XREF-ENTRY.                                          CR-0222
021100*------------------------------------------------------------*     CR-0222
021200     IF  WS-CAND-XREF-CNT < 999                                    CR-0222
021300         ADD 1 TO WS-CAND-XREF-CNT                                 CR-0222
021400         MOVE CAND-ID                     TO                       CR-0222
021500                 WS-XREF-ID (WS-CAND-XREF-CNT)                     CR-0222
021600         MOVE CAND-EMAIL                  TO                       CR-0222
021700                 WS-XREF-EMAIL (WS-CAND-XREF-CNT)                  CR-0222
021800     ELSE                                                          CR-0222
021900         DISPLAY 'CANDMNT - XREF TABLE FULL - EMAIL CHECKS '       CR-0222
022000                 'NOT RELIABLE BEYOND THIS POINT'                  CR-0222
022100     END-IF.                                                       CR-0222
022200     PERFORM 1100-READ-CAND-FOR-XREF.                              CR-0222
022300*------------------------------------------------------------*     CR-0222
022400 2000-LOAD-TRANSACTIONS SECTION.                                   CR-0222
022500*------------------------------------------------------------*     CR-0222
022600     OPEN INPUT CAND-TRANS-FILE.                                   CR-0222
022700     IF  NOT WS-CANDTRN-OK                                         CR-0222
022800         DISPLAY 'CANDMNT - OPEN ERROR ON CAND-TRANS-FILE, '       CR-0222
022900                 'STATUS ' WS-CANDTRN-STATUS                       CR-0222
023000         SET WS-TRN-AT-EOF                TO TRUE                  CR-0222
023100     ELSE                                                          CR-0222
023200         PERFORM 2100-READ-TRANS-FILE                              CR-0222
023300     END-IF.                                                       CR-0222
023400     PERFORM 2200-VALIDATE-AND-RELEASE-ONE                         CR-0222
023500         UNTIL WS-TRN-AT-EOF.                                      CR-0222
023600     CLOSE CAND-TRANS-FILE.                                        CR-0222
023700 2000-DUMMY     SECTION.                                           CR-0222
023800*------------------------------------------------------------*     CR-0222
023900 2100-READ-TRANS-FILE.                                             CR-0222
024000*------------------------------------------------------------*     CR-0222
024100     READ CAND-TRANS-FILE                                          CR-0222
024200         AT END                                                    CR-0222
024300             SET WS-TRN-AT-EOF            TO TRUE                  CR-0222
024400         NOT AT END                                                CR-0222
024500             ADD 1 TO WS-TRN-READ-CNT                              CR-0222
024600     END-READ.                                                     CR-0222
024700*------------------------------------------------------------*     CR-0222
024800 2200-VALIDATE-AND-RELEASE-ONE.                                    CR-0222
024900*------------------------------------------------------------*     CR-0222
025000     SET WS-DUP-EMAIL-FOUND-SW TO FALSE.                           CR-0222
025100     MOVE SPACES                          TO RJ-REASON.            CR-0222
025200                                                                   CR-0222
025300     EVALUATE TRUE                                                 CR-0222
025400         WHEN CT-ACTION-IS-ADD                                     CR-0222
025500             PERFORM 2300-VALIDATE-ADD-FIELDS                      CR-0222
025600         WHEN CT-ACTION-IS-CHANGE                                  CR-0222
025700             PERFORM 2400-VALIDATE-CHANGE-FIELDS                   CR-0222
025800         WHEN CT-ACTION-IS-DELETE                                  CR-0222
025900             CONTINUE                                              CR-0222
026000         WHEN OTHER                                                CR-0222
026100             MOVE 'UNRECOGNIZED ACTION CODE'  TO RJ-REASON         CR-0222
026200     END-EVALUATE.                                                 CR-0222
026300                                                                   CR-0222
026400     IF  RJ-REASON = SPACES                                        CR-0222
026500         MOVE CT-CAND-ID                  TO SR-CAND-ID            CR-0222
026600         MOVE CT-ACTION-CODE               TO SR-ACTION-CODE       CR-0222
026700         MOVE CT-NAME                      TO SR-NAME              CR-0222
026800         MOVE CT-NAME-SUPPLIED-SW          TO SR-NAME-SUPPLIED-SW  CR-0222
026900         MOVE CT-EMAIL                     TO SR-EMAIL             CR-0222
027000         MOVE CT-EMAIL-SUPPLIED-SW         TO SR-EMAIL-SUPPLIED-SW CR-0222
027100         MOVE CT-BIRTHDATE                 TO SR-BIRTHDATE         CR-0222
027200         MOVE CT-BIRTHDATE-SUPPLIED-SW      TO                     CR-0222
027300                 SR-BIRTHDATE-SUPPLIED-SW                          CR-0222
027400         MOVE CT-GENDER                    TO SR-GENDER            CR-0222
027500         MOVE CT-GENDER-SUPPLIED-SW         TO                     CR-0222
027600                 SR-GENDER-SUPPLIED-SW                             CR-0222
027700         MOVE CT-SALARY                    TO SR-SALARY            CR-0222
027800         MOVE CT-SALARY-SUPPLIED-SW         TO                     CR-0222
027900                 SR-SALARY-SUPPLIED-SW                             CR-0222
028000         RELEASE SORT-RECORD                                       CR-0222
028100     ELSE                                                          CR-0222
028200         MOVE CT-ACTION-CODE               TO RJ-ACTION-CODE       CR-0222
028300         MOVE CT-CAND-ID                    TO RJ-KEY-ID           CR-0222
028400         WRITE REJECT-LOG-RECORD                                   CR-0222
028500         ADD 1 TO WS-TRN-REJECT-CNT                                CR-0222
028600     END-IF.                                                       CR-0222
028700                                                                   CR-0222
028800     PERFORM 2100-READ-TRANS-FILE.                                 CR-0222
028900*------------------------------------------------------------*     CR-0222
029000 2300-VALIDATE-ADD-FIELDS.                                         CR-0222
029100*------------------------------------------------------------*     CR-0222
029200*    AN ADD IS EXPECTED TO SUPPLY EVERY FIELD - ALL SIX ARE    *   CR-0392
029300*    TESTED REGARDLESS OF THE SUPPLIED SWITCHES.  SEE CR-0392  *   CR-0392
029350*    FOR THE BIRTHDATE CHECK, ADDED LATE - IT HAD BEEN MOVED   *   CR-0392
029360*    TO THE SORT RECORD BUT NEVER ACTUALLY VALIDATED.          *   CR-0392
029400*------------------------------------------------------------*     CR-0222
029500     MOVE 'CAND-NAME'      TO VALUTIL-FIELD-NAME.                  CR-0222
029600     MOVE CT-NAME          TO VALUTIL-FIELD-VALUE.                 CR-0222
029700     PERFORM 2900-CALL-VALUTIL-NOT-BLANK.                          CR-0222
029800     IF  RJ-REASON = SPACES                                        CR-0222
029900         MOVE 'CAND-EMAIL'     TO VALUTIL-FIELD-NAME               CR-0222
030000         MOVE CT-EMAIL         TO VALUTIL-FIELD-VALUE              CR-0222
030100         PERFORM 2910-CALL-VALUTIL-EMAIL                           CR-0222
030200     END-IF.                                                       CR-0222
030250     IF  RJ-REASON = SPACES                                        CR-0392
030260         MOVE 'CAND-BIRTHDATE' TO VALUTIL-FIELD-NAME               CR-0392
030270         PERFORM 2915-CALL-VALUTIL-BIRTHDATE                       CR-0392
030280     END-IF.                                                       CR-0392
030300     IF  RJ-REASON = SPACES                                        CR-0222
030400         MOVE 'CAND-GENDER'    TO VALUTIL-FIELD-NAME               CR-0222
030500         MOVE CT-GENDER        TO VALUTIL-FIELD-VALUE              CR-0222
030600         PERFORM 2920-CALL-VALUTIL-GENDER                          CR-0222
030700     END-IF.                                                       CR-0222
030800     IF  RJ-REASON = SPACES                                        CR-0222
030900         MOVE 'CAND-SALARY'    TO VALUTIL-FIELD-NAME               CR-0222
031000         MOVE CT-SALARY        TO VALUTIL-AMOUNT                   CR-0222
031100         PERFORM 2930-CALL-VALUTIL-SALARY                          CR-0222
031200     END-IF.                                                       CR-0222
031300*------------------------------------------------------------*     CR-0222
031400 2400-VALIDATE-CHANGE-FIELDS.                                      CR-0222
031500*------------------------------------------------------------*     CR-0222
031600*    A CHANGE ONLY TESTS THE FIELDS IT ACTUALLY SUPPLIED.       *  CR-0222
031700*------------------------------------------------------------*     CR-0222
031800     IF  CT-NAME-WAS-SUPPLIED AND RJ-REASON = SPACES               CR-0222
031900         MOVE 'CAND-NAME'      TO VALUTIL-FIELD-NAME               CR-0222
032000         MOVE CT-NAME          TO VALUTIL-FIELD-VALUE              CR-0222
032100         PERFORM 2900-CALL-VALUTIL-NOT-BLANK                       CR-0222
032200     END-IF.                                                       CR-0222
032300     IF  CT-EMAIL-WAS-SUPPLIED AND RJ-REASON = SPACES              CR-0222
032400         MOVE 'CAND-EMAIL'     TO VALUTIL-FIELD-NAME               CR-0222
032500         MOVE CT-EMAIL         TO VALUTIL-FIELD-VALUE              CR-0222
032600         PERFORM 2910-CALL-VALUTIL-EMAIL                           CR-0222
032700     END-IF.                                                       CR-0222
032800     IF  CT-GENDER-WAS-SUPPLIED AND RJ-REASON = SPACES             CR-0222
032900         MOVE 'CAND-GENDER'    TO VALUTIL-FIELD-NAME               CR-0222
033000         MOVE CT-GENDER        TO VALUTIL-FIELD-VALUE              CR-0222
033100         PERFORM 2920-CALL-VALUTIL-GENDER                          CR-0222
033200     END-IF.                                                       CR-0222
033300     IF  CT-SALARY-WAS-SUPPLIED AND RJ-REASON = SPACES             CR-0222
033400         MOVE 'CAND-SALARY'    TO VALUTIL-FIELD-NAME               CR-0222
033500         MOVE CT-SALARY        TO VALUTIL-AMOUNT                   CR-0222
033600         PERFORM 2930-CALL-VALUTIL-SALARY                          CR-0222
033700     END-IF.                                                       CR-0222
033800*------------------------------------------------------------*     CR-0222
033900 2900-CALL-VALUTIL-NOT-BLANK.                                      CR-0344
034000*------------------------------------------------------------*     CR-0344
034100     SET VALUTIL-RULE-NOT-BLANK          TO TRUE.                  CR-0344
034200     CALL 'VALUTIL' USING VALUTIL-LINKAGE, CRITERION-ENTRY.        CR-0344
034300     IF  VALUTIL-INVALID                                           CR-0344
034400         MOVE VALUTIL-MESSAGE             TO RJ-REASON             CR-0344
034500     END-IF.                                                       CR-0344
034600*------------------------------------------------------------*     CR-0344
034700 2910-CALL-VALUTIL-EMAIL.                                          CR-0344
034800*------------------------------------------------------------*     CR-0344
034900     SET VALUTIL-RULE-VALID-EMAIL        TO TRUE.                  CR-0344
035000     CALL 'VALUTIL' USING VALUTIL-LINKAGE, CRITERION-ENTRY.        CR-0344
035100     IF  VALUTIL-INVALID                                           CR-0344
035200         MOVE VALUTIL-MESSAGE             TO RJ-REASON             CR-0344
035300     END-IF.                                                       CR-0344
035310*------------------------------------------------------------*     CR-0392
035320 2915-CALL-VALUTIL-BIRTHDATE.                                      CR-0392
035330*------------------------------------------------------------*     CR-0392
035340     SET VALUTIL-RULE-NOT-ZERO-DATE      TO TRUE.                  CR-0392
035350     MOVE CT-BIRTHDATE                   TO VALUTIL-DATE-VALUE.    CR-0392
035360     CALL 'VALUTIL' USING VALUTIL-LINKAGE, CRITERION-ENTRY.        CR-0392
035370     IF  VALUTIL-INVALID                                           CR-0392
035380         MOVE VALUTIL-MESSAGE             TO RJ-REASON             CR-0392
035390     END-IF.                                                       CR-0392
035400*------------------------------------------------------------*     CR-0344
035500 2920-CALL-VALUTIL-GENDER.                                         CR-0344
035600*------------------------------------------------------------*     CR-0344
035700     SET VALUTIL-RULE-ENUM-MEMBER        TO TRUE.                  CR-0344
035800     MOVE 2                              TO VALUTIL-ENUM-LIST-CNT.CR-0344
035900     MOVE 'MALE'                          TO                       CR-0344
036000             VALUTIL-ENUM-LIST (1).                                CR-0344
036100     MOVE 'FEMALE'                        TO                       CR-0344
036200             VALUTIL-ENUM-LIST (2).                                CR-0344
036300     CALL 'VALUTIL' USING VALUTIL-LINKAGE, CRITERION-ENTRY.        CR-0344
036400     IF  VALUTIL-INVALID                                           CR-0344
036500         MOVE VALUTIL-MESSAGE             TO RJ-REASON             CR-0344
036600     END-IF.                                                       CR-0344
036700*------------------------------------------------------------*     CR-0344
036800 2930-CALL-VALUTIL-SALARY.                                         CR-0344
036900*------------------------------------------------------------*     CR-0344
037000     SET VALUTIL-RULE-POSITIVE-AMT       TO TRUE.                  CR-0344
037100     CALL 'VALUTIL' USING VALUTIL-LINKAGE, CRITERION-ENTRY.        CR-0344
037200     IF  VALUTIL-INVALID                                           CR-0344
037300         MOVE VALUTIL-MESSAGE             TO RJ-REASON             CR-0344
037400     END-IF.                                                       CR-0344
037500*------------------------------------------------------------*     CR-0344
037600 3000-APPLY-TRANSACTIONS SECTION.                                  CR-0222
037700*------------------------------------------------------------*     CR-0222
037800     PERFORM 8000-READ-MASTER.                                     CR-0222
037900     PERFORM 8100-RETURN-NEXT-TRANS.                               CR-0222
038000     PERFORM 3100-MERGE-ONE-STEP                                   CR-0222
038100         UNTIL WS-MASTER-AT-EOF AND WS-SORT-AT-EOF.                CR-0222
038200 3000-DUMMY     SECTION.                                           CR-0222
038300*------------------------------------------------------------*     CR-0222
038400 3100-MERGE-ONE-STEP.                                              CR-0222
038500*------------------------------------------------------------*     CR-0222
038600*    CLASSIC OLD-MASTER/TRANSACTION SEQUENTIAL MATCH.  THE      *  CR-0222
038700*    MASTER MOVES AHEAD ALONE WHEN IT HAS NO MATCHING            * CR-0222
038800*    TRANSACTION; THE TRANSACTION MOVES AHEAD ALONE (AS AN ADD   * CR-0222
038900*    OR AN ORPHAN CHANGE/DELETE) WHEN IT HAS NO MATCHING MASTER; * CR-0222
039000*    THE TWO ADVANCE TOGETHER WHEN THE IDS ARE EQUAL.            * CR-0222
039100*------------------------------------------------------------*     CR-0222
039200     EVALUATE TRUE                                                 CR-0222
039300         WHEN WS-MASTER-AT-EOF                                     CR-0222
039400             PERFORM 3200-PROCESS-NO-MASTER-MATCH                  CR-0222
039500             PERFORM 8100-RETURN-NEXT-TRANS                        CR-0222
039600         WHEN WS-SORT-AT-EOF                                       CR-0222
039700             WRITE NEW-CANDIDATE-RECORD FROM CANDIDATE-RECORD      CR-0222
039800             ADD 1 TO WS-MASTER-COPIED-CNT                         CR-0222
039900             PERFORM 8000-READ-MASTER                              CR-0222
040000         WHEN CAND-ID < SR-CAND-ID                                 CR-0222
040100             WRITE NEW-CANDIDATE-RECORD FROM CANDIDATE-RECORD      CR-0222
040200             ADD 1 TO WS-MASTER-COPIED-CNT                         CR-0222
040300             PERFORM 8000-READ-MASTER                              CR-0222
040400         WHEN CAND-ID > SR-CAND-ID                                 CR-0222
040500             PERFORM 3200-PROCESS-NO-MASTER-MATCH                  CR-0222
040600             PERFORM 8100-RETURN-NEXT-TRANS                        CR-0222
040700         WHEN OTHER                                                CR-0222
040800             PERFORM 3300-PROCESS-MATCH                            CR-0222
040900             PERFORM 8000-READ-MASTER                              CR-0222
041000             PERFORM 8100-RETURN-NEXT-TRANS                        CR-0222
041100     END-EVALUATE.                                                 CR-0222
041200*------------------------------------------------------------*     CR-0222
041300 3200-PROCESS-NO-MASTER-MATCH.                                     CR-0222
041400*------------------------------------------------------------*     CR-0222
041500*    NO EXISTING MASTER RECORD FOR THIS ID.  ONLY AN ADD CAN    *  CR-0222
041600*    BE APPLIED HERE - A CHANGE OR DELETE AGAINST AN UNKNOWN ID *  CR-0222
041700*    IS REJECTED.                                                * CR-0222
041800*------------------------------------------------------------*     CR-0222
041900     IF  SR-ACTION-CODE NOT = 'A'                                  CR-0222
042000         MOVE SR-ACTION-CODE               TO RJ-ACTION-CODE       CR-0222
042100         MOVE SR-CAND-ID                    TO RJ-KEY-ID           CR-0222
042200         MOVE 'CANDIDATE ID NOT ON FILE'     TO RJ-REASON          CR-0222
042300         WRITE REJECT-LOG-RECORD                                   CR-0222
042400         ADD 1 TO WS-TRN-REJECT-CNT                                CR-0222
042500         GO TO 3200-PROCESS-NO-MASTER-MATCH-EXIT                   CR-0222
042600     END-IF.                                                       CR-0222
042700                                                                   CR-0222
042800     PERFORM 3400-CHECK-DUP-EMAIL.                                 CR-0222
042900     IF  WS-DUP-EMAIL-WAS-FOUND                                    CR-0222
043000         MOVE 'A'                           TO RJ-ACTION-CODE      CR-0222
043100         MOVE SR-CAND-ID                     TO RJ-KEY-ID          CR-0222
043200         MOVE 'EMAIL ADDRESS ALREADY ON FILE' TO RJ-REASON         CR-0222
043300         WRITE REJECT-LOG-RECORD                                   CR-0222
043400         ADD 1 TO WS-TRN-REJECT-CNT                                CR-0222
043500         GO TO 3200-PROCESS-NO-MASTER-MATCH-EXIT                   CR-0222
043600     END-IF.                                                       CR-0222
043700                                                                   CR-0222
043800     MOVE SR-CAND-ID                        TO CAND-ID.            CR-0222
043900     MOVE SR-NAME                           TO CAND-NAME.          CR-0222
044000     MOVE SR-EMAIL                           TO CAND-EMAIL.        CR-0222
044100     MOVE SR-BIRTHDATE                       TO CAND-BIRTHDATE.    CR-0222
044200     MOVE SR-GENDER                          TO CAND-GENDER.       CR-0222
044300     MOVE SR-SALARY                          TO CAND-SALARY.       CR-0222
044400     SET CAND-STATUS-ACTIVE                  TO TRUE.              CR-0222
044500     WRITE NEW-CANDIDATE-RECORD FROM CANDIDATE-RECORD.             CR-0222
044600     PERFORM 3500-ADD-TO-XREF-TBL.                                 CR-0222
044700     ADD 1 TO WS-ADD-APPLIED-CNT.                                  CR-0222
044800                                                                   CR-0222
044900 3200-PROCESS-NO-MASTER-MATCH-EXIT.                                CR-0222
045000     EXIT.                                                         CR-0222
045100*------------------------------------------------------------*     CR-0222
045200 3300-PROCESS-MATCH.                                               CR-0222
045300*------------------------------------------------------------*     CR-0222
045400*    THE TRANSACTION'S ID MATCHES THE CURRENT MASTER RECORD.    *  CR-0222
045500*------------------------------------------------------------*     CR-0222
045600     EVALUATE TRUE                                                 CR-0222
045700         WHEN SR-ACTION-CODE = 'A'                                 CR-0222
045800             MOVE 'A'                        TO RJ-ACTION-CODE     CR-0222
045900             MOVE SR-CAND-ID                  TO RJ-KEY-ID         CR-0222
046000             MOVE 'CANDIDATE ID ALREADY ON FILE' TO RJ-REASON      CR-0222
046100             WRITE REJECT-LOG-RECORD                               CR-0222
046200             ADD 1 TO WS-TRN-REJECT-CNT                            CR-0222
046300             WRITE NEW-CANDIDATE-RECORD FROM CANDIDATE-RECORD      CR-0222
046400             ADD 1 TO WS-MASTER-COPIED-CNT                         CR-0222
046500         WHEN SR-ACTION-CODE = 'D'                                 CR-0222
046600             SET CAND-STATUS-PURGED          TO TRUE               CR-0222
046700             WRITE NEW-CANDIDATE-RECORD FROM CANDIDATE-RECORD      CR-0222
046800             ADD 1 TO WS-DELETE-APPLIED-CNT                        CR-0222
046900         WHEN SR-ACTION-CODE = 'C'                                 CR-0222
047000             PERFORM 3600-APPLY-CHANGE-FIELDS                      CR-0222
047100         WHEN OTHER                                                CR-0222
047200             WRITE NEW-CANDIDATE-RECORD FROM CANDIDATE-RECORD      CR-0222
047300             ADD 1 TO WS-MASTER-COPIED-CNT                         CR-0222
047400     END-EVALUATE.                                                 CR-0222
047500*------------------------------------------------------------*     CR-0222
047600 3400-CHECK-DUP-EMAIL.                                             CR-0222
047700*------------------------------------------------------------*     CR-0222
047800     SET WS-DUP-EMAIL-FOUND-SW TO FALSE.                           CR-0222
047900     PERFORM 3410-TEST-ONE-XREF-ENTRY                              CR-0222
048000         VARYING WS-XREF-SUB FROM 1 BY 1                           CR-0222
048100         UNTIL WS-XREF-SUB > WS-CAND-XREF-CNT                      CR-0222
048200            OR WS-DUP-EMAIL-WAS-FOUND.                             CR-0222
048300*------------------------------------------------------------*     CR-0222
048400 3410-TEST-ONE-XREF-ENTRY.                                         CR-0222
048500*------------------------------------------------------------*     CR-0222
048600     IF  WS-XREF-EMAIL (WS-XREF-SUB) = SR-EMAIL                    CR-0222
048700     AND WS-XREF-ID    (WS-XREF-SUB) NOT = SR-CAND-ID              CR-0222
048800         SET WS-DUP-EMAIL-WAS-FOUND         TO TRUE                CR-0222
048900     END-IF.                                                       CR-0222
049000*------------------------------------------------------------*     CR-0222
049100 3500-ADD-TO-XREF-TBL.                                             CR-0222
049200*------------------------------------------------------------*     CR-0222
049300*    A NEWLY ADDED CANDIDATE GOES INTO THE TABLE TOO, SO TWO    *  CR-0222
049400*    ADD TRANSACTIONS IN THE SAME RUN CAN'T SLIP IN THE SAME    *  CR-0222
049500*    EMAIL ADDRESS PAST EACH OTHER.                             *  CR-0222
049600*------------------------------------------------------------*     CR-0222
049700     IF  WS-CAND-XREF-CNT < 999                                    CR-0222
049800         ADD 1 TO WS-CAND-XREF-CNT                                 CR-0222
049900         MOVE SR-CAND-ID                  TO                       CR-0222
050000                 WS-XREF-ID (WS-CAND-XREF-CNT)                     CR-0222
050100         MOVE SR-EMAIL                     TO                      CR-0222
050200                 WS-XREF-EMAIL (WS-CAND-XREF-CNT)                  CR-0222
050300     END-IF.                                                       CR-0222
050400*------------------------------------------------------------*     CR-0222
050500 3600-APPLY-CHANGE-FIELDS.                                         CR-0222
050600*------------------------------------------------------------*     CR-0222
050700     MOVE 'N' TO WS-DUP-EMAIL-FOUND-SW.                            CR-0222
050800     IF  SR-EMAIL-SUPPLIED-SW = 'Y'                                CR-0222
050900     AND SR-EMAIL NOT = CAND-EMAIL                                 CR-0222
051000         PERFORM 3400-CHECK-DUP-EMAIL                              CR-0222
051100     END-IF.                                                       CR-0222
051200                                                                   CR-0222
051300     IF  WS-DUP-EMAIL-WAS-FOUND                                    CR-0222
051400         MOVE 'C'                           TO RJ-ACTION-CODE      CR-0222
051500         MOVE SR-CAND-ID                     TO RJ-KEY-ID          CR-0222
051600         MOVE 'EMAIL ADDRESS ALREADY ON FILE' TO RJ-REASON         CR-0222
051700         WRITE REJECT-LOG-RECORD                                   CR-0222
051800         ADD 1 TO WS-TRN-REJECT-CNT                                CR-0222
051900         WRITE NEW-CANDIDATE-RECORD FROM CANDIDATE-RECORD          CR-0222
052000         ADD 1 TO WS-MASTER-COPIED-CNT                             CR-0222
052100         GO TO 3600-APPLY-CHANGE-FIELDS-EXIT                       CR-0222
052200     END-IF.                                                       CR-0222
052300                                                                   CR-0222
052400     IF  SR-NAME-SUPPLIED-SW = 'Y'                                 CR-0222
052500         MOVE SR-NAME                        TO CAND-NAME          CR-0222
052600     END-IF.                                                       CR-0222
052700     IF  SR-EMAIL-SUPPLIED-SW = 'Y'                                CR-0222
052800         MOVE SR-EMAIL                        TO CAND-EMAIL        CR-0222
052900     END-IF.                                                       CR-0222
053000     IF  SR-BIRTHDATE-SUPPLIED-SW = 'Y'                            CR-0222
053100         MOVE SR-BIRTHDATE                     TO CAND-BIRTHDATE   CR-0222
053200     END-IF.                                                       CR-0222
053300     IF  SR-GENDER-SUPPLIED-SW = 'Y'                               CR-0222
053400         MOVE SR-GENDER                        TO CAND-GENDER      CR-0222
053500     END-IF.                                                       CR-0222
053600     IF  SR-SALARY-SUPPLIED-SW = 'Y'                               CR-0222
053700         MOVE SR-SALARY                        TO CAND-SALARY      CR-0222
053800     END-IF.                                                       CR-0222
053900     WRITE NEW-CANDIDATE-RECORD FROM CANDIDATE-RECORD.             CR-0222
054000     ADD 1 TO WS-CHANGE-APPLIED-CNT.                               CR-0222
054100                                                                   CR-0222
054200 3600-APPLY-CHANGE-FIELDS-EXIT.                                    CR-0222
054300     EXIT.                                                         CR-0222
054400*------------------------------------------------------------*
054500 8000-READ-MASTER.
054600*------------------------------------------------------------*
054700     READ CANDIDATE-FILE
054800         AT END
054900             SET WS-MASTER-AT-EOF            TO TRUE
055000     END-READ.
055100*------------------------------------------------------------*
055200 8100-RETURN-NEXT-TRANS.
055300*------------------------------------------------------------*
055400     RETURN SORT-FILE
055500         AT END
055600             SET WS-SORT-AT-EOF              TO TRUE.
055700*------------------------------------------------------------*
055800 9900-DISPLAY-RUN-TOTALS.
055900*------------------------------------------------------------*
056000     MOVE WS-TRN-READ-CNT              TO WS-TRN-READ-CNT-ED.
056100     MOVE WS-TRN-REJECT-CNT            TO WS-TRN-REJECT-CNT-ED.
056200     MOVE WS-ADD-APPLIED-CNT           TO WS-ADD-APPLIED-CNT-ED.
056300     MOVE WS-CHANGE-APPLIED-CNT        TO WS-CHANGE-APPLIED-CNT-ED.
056400     MOVE WS-DELETE-APPLIED-CNT        TO WS-DELETE-APPLIED-CNT-ED.
056500     MOVE WS-MASTER-COPIED-CNT         TO WS-MASTER-COPIED-CNT-ED.
056600     DISPLAY 'CANDMNT - TRANSACTIONS READ     ' WS-TRN-READ-CNT-ED.
056700     DISPLAY 'CANDMNT - TRANSACTIONS REJECTED ' WS-TRN-REJECT-CNT-ED.
056800     DISPLAY 'CANDMNT - ADDS APPLIED          ' WS-ADD-APPLIED-CNT-ED.
056900     DISPLAY 'CANDMNT - CHANGES APPLIED       '
057000             WS-CHANGE-APPLIED-CNT-ED.
057100     DISPLAY 'CANDMNT - DELETES APPLIED       '
057200             WS-DELETE-APPLIED-CNT-ED.
057300     DISPLAY 'CANDMNT - MASTER RECORDS COPIED '
057400             WS-MASTER-COPIED-CNT-ED.
057410*------------------------------------------------------------*     CR-0391
057420     IF  CANDMNT-TRACE-ON                                          CR-0391
057430         ACCEPT WS-TODAY-DATE         FROM DATE YYYYMMDD          CR-0391
057440         MOVE WS-CAND-XREF-CNT        TO WS-XREF-CNT-TRACE         CR-0391
057450         DISPLAY 'CANDMNT - RUN DATE ' WS-TODAY-DATE-R             CR-0391
057460                 ' XREF ENTRIES LOADED ' WS-XREF-CNT-TRACE-ED      CR-0391
057470     END-IF.                                                       CR-0391
