000100*----------------------------------------------------------------*
000200* PROGRAM NAME:    VACRD                                         *
000300* ORIGINAL AUTHOR: D QUINTERO                                    *
000400*                                                                *
000500* LOOKS UP ONE VACANCY ON VACANCY-FILE BY VAC-ID AND RETURNS ITS *
000600* MASTER RECORD TO THE CALLER.  VACANCY-FILE IS KEPT LINE        *
000700* SEQUENTIAL RATHER THAN INDEXED, SO THE LOOKUP IS A STRAIGHT    *
000800* SCAN FROM THE TOP OF THE FILE EACH TIME - VACANCY COUNTS ARE   *
000900* SMALL ENOUGH THAT THIS HAS NEVER BEEN WORTH CHANGING.          *
001000*                                                                *
001100* MAINTENENCE LOG                                                *
001200* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
001300* --------- ------------  ---------------------------------      *
001400* 07/08/92  D QUINTERO    CR-0131 CREATED                        *
001500* 02/09/99  E ACKERMAN    CR-0301 Y2K - NO CHANGE, REVIEWED      *
001600* 09/17/03  M BRANUM      CR-0372 ADDED VAC-FOUND-FLAG TO        *
001700*                         LINKAGE SO RANKCAND NO LONGER HAS TO   *
001800*                         TEST RETURN-CODE DIRECTLY              *
001850* 11/14/07  M BRANUM      CR-0391 ADDED A RAW ALPHANUMERIC VIEW  *
001860*                         OF THE RUN DATE TO THE TRACE LINE      *
001900*----------------------------------------------------------------*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    VACRD.
002200 AUTHOR.        D QUINTERO.
002300 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002400 DATE-WRITTEN.  07/08/92.
002500 DATE-COMPILED.
002600 SECURITY.      NON-CONFIDENTIAL.
002700*----------------------------------------------------------------*
002800 ENVIRONMENT DIVISION.
002900*------------------------------------------------------------*
003000 CONFIGURATION SECTION.
003100*------------------------------------------------------------*
003200 SOURCE-COMPUTER.  IBM-3081.
003300 OBJECT-COMPUTER.  IBM-3081.
003400 SPECIAL-NAMES.
003500     UPSI-0 ON STATUS IS VACRD-TRACE-ON
003600            OFF STATUS IS VACRD-TRACE-OFF.
003700*------------------------------------------------------------*
003800 INPUT-OUTPUT SECTION.
003900*------------------------------------------------------------*
004000 FILE-CONTROL.
004100     SELECT VACANCY-FILE   ASSIGN TO VACFILE
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS IS WS-VACFILE-STATUS.
004400*----------------------------------------------------------------*
004500 DATA DIVISION.
004600*------------------------------------------------------------*
004700 FILE SECTION.
004800*------------------------------------------------------------*
004900 FD  VACANCY-FILE
005000     LABEL RECORDS ARE STANDARD.
005100 COPY VACC.
005200*------------------------------------------------------------*
005300 WORKING-STORAGE SECTION.
005400*------------------------------------------------------------*
005500 01  WS-FILE-STATUSES.
005600     05  WS-VACFILE-STATUS             PIC X(02) VALUE '00'.
005700         88  WS-VACFILE-OK                   VALUE '00'.
005800         88  WS-VACFILE-EOF                  VALUE '10'.
005850     05  FILLER                        PIC X(02).
005900 01  WS-SWITCHES-MISC.
006000     05  WS-EOF-SW                     PIC X(01) VALUE 'N'.
006100         88  WS-AT-EOF                      VALUE 'Y'.
006200         88  WS-NOT-AT-EOF                  VALUE 'N'.
006250     05  FILLER                        PIC X(03).
006300 01  WS-WORK-COUNTERS.
006400     05  WS-RECS-READ-CNT              PIC 9(07) COMP.
006450     05  FILLER                        PIC X(02).
006500*----------------------------------------------------------------*
006600* TRACE-ONLY WORK AREA - ONLY TOUCHED WHEN UPSI-0 IS ON AT      *
006700* RUN TIME.  KEPT SEPARATE FROM THE MASTER RECORD REDEFINES SO  *
006800* A PROGRAMMER TURNING ON THE SWITCH DOESN'T RISK STEPPING ON   *
006900* THE CRITERIA TABLE.                                           *
007000*----------------------------------------------------------------*
007100 01  WS-TRACE-LINE.
007200     05  WS-TRACE-RECS-READ            PIC ZZZ,ZZ9.
007300     05  WS-TRACE-RECS-READ-R REDEFINES WS-TRACE-RECS-READ
007400                                       PIC X(07).
007500 01  WS-TODAY-DATE                    PIC 9(08).
007600 01  WS-TODAY-DATE-GROUPS REDEFINES WS-TODAY-DATE.
007700     05  WS-TODAY-CCYY                PIC 9(04).
007800     05  WS-TODAY-MM                  PIC 9(02).
007900     05  WS-TODAY-DD                  PIC 9(02).
007950 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE PIC X(08).           CR-0391
008000*----------------------------------------------------------------*
008100 LINKAGE SECTION.
008200 01  LK-VAC-ID-WANTED                 PIC X(24).
008300 COPY VACC REPLACING VACANCY-RECORD BY LK-VACANCY-RECORD,
008400                      CRITERION-ENTRY BY LK-CRITERION-ENTRY.
008500 01  LK-VAC-FOUND-FLAG                PIC X(01).                   CR-0372
008600     88  LK-VACANCY-WAS-FOUND               VALUE 'Y'.             CR-0372
008700     88  LK-VACANCY-WAS-NOT-FOUND           VALUE 'N'.             CR-0372
008800*----------------------------------------------------------------* CR-0372
008900 PROCEDURE DIVISION USING LK-VAC-ID-WANTED, LK-VACANCY-RECORD,     CR-0372
009000                           LK-VAC-FOUND-FLAG.                      CR-0372
009100*------------------------------------------------------------*
009200 0000-MAIN-ROUTINE.
009300*------------------------------------------------------------*
009400     SET LK-VACANCY-WAS-NOT-FOUND    TO TRUE.                      CR-0372
009500     MOVE ZERO                       TO WS-RECS-READ-CNT.          CR-0372
009600     PERFORM 1000-OPEN-VACFILE.                                    CR-0372
009700     PERFORM 2000-SEARCH-VACFILE                                   CR-0372
009800         UNTIL WS-AT-EOF OR LK-VACANCY-WAS-FOUND.                  CR-0372
009900     PERFORM 9000-CLOSE-VACFILE.
010000     GOBACK.
010100*------------------------------------------------------------*
010200 1000-OPEN-VACFILE.
010300*------------------------------------------------------------*
010400     OPEN INPUT VACANCY-FILE.
010500     IF  NOT WS-VACFILE-OK
010600         DISPLAY 'VACRD - OPEN ERROR ON VACANCY-FILE, STATUS '
010700                 WS-VACFILE-STATUS
010800         SET WS-AT-EOF               TO TRUE
010900     ELSE
011000         PERFORM 1100-READ-VACFILE
011100     END-IF.
011200*------------------------------------------------------------*
011300 1100-READ-VACFILE.
011400*------------------------------------------------------------*
011500     READ VACANCY-FILE
011600         AT END
011700             SET WS-AT-EOF            TO TRUE
011800         NOT AT END
011900             ADD 1 TO WS-RECS-READ-CNT
012000     END-READ.
012100*------------------------------------------------------------*
012200 2000-SEARCH-VACFILE.
012300*------------------------------------------------------------*
012400     IF  VAC-ID OF VACANCY-RECORD = LK-VAC-ID-WANTED               CR-0372
012500         MOVE VACANCY-RECORD          TO LK-VACANCY-RECORD         CR-0372
012600         SET LK-VACANCY-WAS-FOUND     TO TRUE                      CR-0372
012700     ELSE                                                          CR-0372
012800         PERFORM 1100-READ-VACFILE                                 CR-0372
012900     END-IF.                                                       CR-0372
013000*------------------------------------------------------------*
013100 9000-CLOSE-VACFILE.
013200*------------------------------------------------------------*
013300     IF  VACRD-TRACE-ON
013400         ACCEPT WS-TODAY-DATE         FROM DATE YYYYMMDD
013500         MOVE WS-RECS-READ-CNT           TO WS-TRACE-RECS-READ
013600         DISPLAY 'VACRD ' WS-TODAY-CCYY '-' WS-TODAY-MM '-'
013700                 WS-TODAY-DD ' RECORDS READ ' WS-TRACE-RECS-READ
013800                 ' LOOKING FOR ' LK-VAC-ID-WANTED
013850         DISPLAY 'VACRD - RUN DATE RAW ' WS-TODAY-DATE-R          CR-0391
013900     END-IF.
014000     IF  WS-RECS-READ-CNT > ZERO
014100         CLOSE VACANCY-FILE.
