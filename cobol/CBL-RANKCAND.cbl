000100*----------------------------------------------------------------*
000200* PROGRAM NAME:    RANKCAND                                      *
000300* ORIGINAL AUTHOR: D QUINTERO                                    *
000400*                                                                *
000500* THE RANK-CANDIDATES-FOR-VACANCY BATCH RUN.  GIVEN ONE VACANCY  *
000600* ID, SCORES EVERY CANDIDATE ON CANDIDATE-FILE AGAINST THAT       *
000700* VACANCY'S CRITERIA, SORTS DESCENDING BY SCORE, AND WRITES THE  *
000800* RANKING-OUTPUT-FILE.  THE VACANCY LOOKUP IS DONE BY CALLING    *
000900* VACRD; EACH CRITERION IS TESTED BY CALLING CRITMTCH.           *
001000*                                                                *
001100* MAINTENENCE LOG                                                *
001200* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
001300* --------- ------------  ---------------------------------      *
001400* 07/22/92  D QUINTERO    CR-0132 CREATED                        *
001500* 03/11/96  D QUINTERO    CR-0256 RAISED CRITERIA MAX TO 20,     *
001600*                         NO CHANGE HERE - SEE VACC              *
001700* 02/09/99  E ACKERMAN    CR-0301 Y2K - NO CHANGE, REVIEWED      *
001800* 09/17/03  M BRANUM      CR-0372 SWITCHED TO THE VAC-FOUND-FLAG *
001900*                         RETURNED BY VACRD INSTEAD OF TESTING   *
002000*                         A BLANK VAC-ID ON RETURN                *
002100* 05/05/06  M BRANUM      CR-0389 ABEND ON AN UNRECOGNIZED       *
002200*                         CRIT-TYPE INSTEAD OF SILENTLY SKIPPING *
002300*                         THE CRITERION - PER THE RULES FROM     *
002400*                         EMPLOYMENT SERVICES                    *
002450* 11/14/07  M BRANUM      CR-0391 UPSI-0 TRACE SWITCH WAS NEVER  *
002460*                         TESTED ANYWHERE IN THIS PROGRAM -      *
002470*                         9900 NOW SHOWS RUN DATE AND SCORED     *
002480*                         COUNT WHEN THE SWITCH IS ON             *
002500*----------------------------------------------------------------*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    RANKCAND.
002800 AUTHOR.        D QUINTERO.
002900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003000 DATE-WRITTEN.  07/22/92.
003100 DATE-COMPILED.
003200 SECURITY.      NON-CONFIDENTIAL.
003300*----------------------------------------------------------------*
003400 ENVIRONMENT DIVISION.
003500*------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700*------------------------------------------------------------*
003800 SOURCE-COMPUTER.  IBM-3081.
003900 OBJECT-COMPUTER.  IBM-3081.
004000 SPECIAL-NAMES.
004100     UPSI-0 ON STATUS IS RANKCAND-TRACE-ON
004200            OFF STATUS IS RANKCAND-TRACE-OFF
004300     UPSI-1 ON STATUS IS RANKCAND-NOPROMPT-ON
004400            OFF STATUS IS RANKCAND-NOPROMPT-OFF.
004500*------------------------------------------------------------*
004600 INPUT-OUTPUT SECTION.
004700*------------------------------------------------------------*
004800 FILE-CONTROL.
004900     SELECT CANDIDATE-FILE      ASSIGN TO CANDFILE
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS WS-CANDFILE-STATUS.
005200     SELECT RANKING-OUTPUT-FILE ASSIGN TO RANKOUT
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS WS-RANKOUT-STATUS.
005500     SELECT SORT-FILE           ASSIGN TO SORTWK1.
005600*----------------------------------------------------------------*
005700 DATA DIVISION.
005800*------------------------------------------------------------*
005900 FILE SECTION.
006000*------------------------------------------------------------*
006100 FD  CANDIDATE-FILE
006200     LABEL RECORDS ARE STANDARD.
006300 COPY CANDC.
006400*
006500 FD  RANKING-OUTPUT-FILE
006600     LABEL RECORDS ARE STANDARD.
006700 01  RANKING-OUTPUT-RECORD.
006800     05  RANK-CAND-ID                 PIC X(24).
006900     05  RANK-NAME                    PIC X(60).
007000     05  RANK-EMAIL                   PIC X(60).
007100     05  RANK-SCORE                   PIC S9(7).
007200     05  FILLER                       PIC X(09).
007300*
007400*----------------------------------------------------------------*
007500* SORT WORK RECORD - ONE PER CANDIDATE SCORED.  SR-SCORE CARRIES *
007600* THE SORT KEY; THE SORT IS DESCENDING SO THE HIGHEST SCORES     *
007700* COME OUT FIRST.  GNU SORT IS STABLE SO EQUAL SCORES KEEP THE   *
007800* ORDER THEY WERE RELEASED IN, WHICH IS CANDIDATE-FILE READ      *
007900* ORDER.                                                         *
008000*----------------------------------------------------------------*
008100 SD  SORT-FILE.
008200 01  SORT-RECORD.
008300     05  SR-SCORE                     PIC S9(7).
008400     05  SR-CAND-ID                   PIC X(24).
008500     05  SR-NAME                      PIC X(60).
008600     05  SR-EMAIL                     PIC X(60).
008700     05  FILLER                       PIC X(09).
008800*----------------------------------------------------------------*
008900 WORKING-STORAGE SECTION.
009000*------------------------------------------------------------*
009100 01  WS-FILE-STATUSES.
009200     05  WS-CANDFILE-STATUS            PIC X(02) VALUE '00'.
009300         88  WS-CANDFILE-OK                  VALUE '00'.
009400     05  WS-RANKOUT-STATUS              PIC X(02) VALUE '00'.
009500         88  WS-RANKOUT-OK                   VALUE '00'.
009550     05  FILLER                        PIC X(02).
009600 01  WS-SWITCHES-MISC.
009700     05  WS-CAND-EOF-SW                PIC X(01) VALUE 'N'.
009800         88  WS-CAND-AT-EOF                  VALUE 'Y'.
009900     05  WS-SORT-EOF-SW                PIC X(01) VALUE 'N'.
010000         88  WS-SORT-AT-EOF                  VALUE 'Y'.
010100     05  WS-ABEND-SW                   PIC X(01) VALUE 'N'.
010200         88  WS-RUN-ABENDED                  VALUE 'Y'.
010250     05  FILLER                        PIC X(03).
010300 01  WS-WORK-COUNTERS.
010400     05  WS-CAND-READ-CNT              PIC 9(07) COMP.
010500     05  WS-CAND-SCORED-CNT            PIC 9(07) COMP.
010600     05  WS-RANK-WRITTEN-CNT           PIC 9(07) COMP.
010650     05  FILLER                        PIC X(02).
010700 01  WS-WORK-COUNTERS-ED.
010800     05  WS-CAND-READ-CNT-ED           PIC ZZZ,ZZ9.
010900     05  WS-CAND-SCORED-CNT-ED         PIC ZZZ,ZZ9.
011000     05  WS-RANK-WRITTEN-CNT-ED        PIC ZZZ,ZZ9.
011050     05  FILLER                        PIC X(02).
011100 01  WS-COPY-SUBSCRIPTS.
011200     05  WS-OPT-SUB                    PIC S9(04) COMP.
011250     05  FILLER                        PIC X(02).
011300*----------------------------------------------------------------*
011400* ONE TOTAL-SCORE ACCUMULATOR AND A SCRATCH CRITERION-ENTRY -    *
011500* EACH OCCURRENCE OF VAC-CRITERION-TBL IS COPIED INTO IT BEFORE  *
011600* CALLING CRITMTCH, SO CRITMTCH NEVER RECEIVES A SUBSCRIPTED     *
011700* ELEMENT DIRECTLY.  SEE CR-0388 IN VACC.                        *
011800*----------------------------------------------------------------*
011900 01  WS-TOTAL-SCORE                    PIC S9(07) COMP-3.
012000 01  WS-TOTAL-SCORE-ED REDEFINES WS-TOTAL-SCORE.
012100     05  FILLER                        PIC X(04).
012200 COPY VACC REPLACING CRITERION-ENTRY BY WS-CRITERION-SCRATCH.
012300 01  WS-MATCH-RESULT.
012400     05  WS-MATCH-FLAG                 PIC X(01).
012500         88  WS-CANDIDATE-MATCHES            VALUE 'Y'.
012600     05  WS-INVALID-TYPE-FLAG          PIC X(01).
012700         88  WS-CRIT-TYPE-IS-VALID           VALUE 'Y'.
012800     05  FILLER                        PIC X(02).
012900 01  WS-VAC-FOUND-FLAG                 PIC X(01).                  CR-0372
013000     88  WS-VACANCY-WAS-FOUND                VALUE 'Y'.            CR-0372
013100 01  WS-VAC-ID-WANTED                  PIC X(24).
013110 01  WS-TODAY-DATE                     PIC 9(08).                  CR-0391
013120 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE PIC X(08).           CR-0391
013130 01  WS-SCORED-CNT-TRACE               PIC 9(03).                  CR-0391
013140 01  WS-SCORED-CNT-TRACE-ED REDEFINES WS-SCORED-CNT-TRACE          CR-0391
013150                                       PIC ZZ9.                    CR-0391
013200*----------------------------------------------------------------*
013300 PROCEDURE DIVISION.
013400*------------------------------------------------------------*
013500 0000-MAIN-PROCESSING.
013600*------------------------------------------------------------*
013700     PERFORM 1000-INITIALIZE-AND-FIND-VACANCY.
013800     IF  NOT WS-RUN-ABENDED
013900         OPEN INPUT  CANDIDATE-FILE
014000         OPEN OUTPUT RANKING-OUTPUT-FILE
014100         SORT SORT-FILE
014200              ON DESCENDING KEY SR-SCORE
014300              INPUT PROCEDURE IS 2000-SCORE-CANDIDATES
014400              OUTPUT PROCEDURE IS 3000-WRITE-RANKED-OUTPUT
014500         PERFORM 4000-CLOSE-FILES
014600     END-IF.
014700     PERFORM 9900-DISPLAY-RUN-TOTALS.
014800     IF  WS-RUN-ABENDED
014900         MOVE 16 TO RETURN-CODE
015000     END-IF.
015100     GOBACK.
015200*------------------------------------------------------------*
015300 1000-INITIALIZE-AND-FIND-VACANCY.
015400*------------------------------------------------------------*
015500     IF  NOT RANKCAND-NOPROMPT-ON
015600         DISPLAY 'RANKCAND - ENTER VACANCY ID TO RANK: '
015700     END-IF.
015800     ACCEPT WS-VAC-ID-WANTED.
015900     CALL 'VACRD' USING WS-VAC-ID-WANTED, VACANCY-RECORD,          CR-0372
016000                         WS-VAC-FOUND-FLAG.                        CR-0372
016100     IF  NOT WS-VACANCY-WAS-FOUND                                  CR-0372
016200         DISPLAY 'RANKCAND - VACANCY NOT FOUND - '                 CR-0372
016300                 WS-VAC-ID-WANTED                                  CR-0372
016400         SET WS-RUN-ABENDED           TO TRUE                      CR-0372
016500     END-IF.                                                       CR-0372
016600*------------------------------------------------------------*
016700 2000-SCORE-CANDIDATES SECTION.
016800*------------------------------------------------------------*
016900     PERFORM 8000-READ-CANDIDATE-FILE.
017000     PERFORM 2100-SCORE-ONE-CANDIDATE
017100         UNTIL WS-CAND-AT-EOF OR WS-RUN-ABENDED.
017200 2000-DUMMY     SECTION.
017300*------------------------------------------------------------*
017400 2100-SCORE-ONE-CANDIDATE.
017500*------------------------------------------------------------*
017600     MOVE ZERO                         TO WS-TOTAL-SCORE.
017700     SET VAC-CRIT-IDX TO 1.
017800     PERFORM 2200-SCORE-ONE-CRITERION
017900         VARYING VAC-CRIT-IDX FROM 1 BY 1
018000         UNTIL VAC-CRIT-IDX > VAC-CRIT-CNT OR WS-RUN-ABENDED.
018100
018200     IF  NOT WS-RUN-ABENDED
018300         MOVE CAND-ID                  TO SR-CAND-ID
018400         MOVE CAND-NAME                TO SR-NAME
018500         MOVE CAND-EMAIL                TO SR-EMAIL
018600         MOVE WS-TOTAL-SCORE             TO SR-SCORE
018700         RELEASE SORT-RECORD
018800         ADD 1 TO WS-CAND-SCORED-CNT
018900     END-IF.
019000
019100     PERFORM 8000-READ-CANDIDATE-FILE.
019200*------------------------------------------------------------*
019300 2200-SCORE-ONE-CRITERION.
019400*------------------------------------------------------------*
019500*    A CRITERION WITH NO TYPE AT ALL IS SKIPPED, NOT AN ERROR. *
019600*------------------------------------------------------------*
019700     IF  CRIT-TYPE (VAC-CRIT-IDX) = SPACES
019800         GO TO 2200-SCORE-ONE-CRITERION-EXIT.
019900
020000     MOVE CRIT-NAME       (VAC-CRIT-IDX) TO CE-NAME
020100                                              OF WS-CRITERION-SCRATCH.
020200     MOVE CRIT-WEIGHT     (VAC-CRIT-IDX) TO CE-WEIGHT
020300                                              OF WS-CRITERION-SCRATCH.
020400     MOVE CRIT-TYPE       (VAC-CRIT-IDX) TO CE-TYPE
020500                                              OF WS-CRITERION-SCRATCH.
020600     MOVE CRIT-MIN-VALUE  (VAC-CRIT-IDX) TO CE-MIN-VALUE
020700                                              OF WS-CRITERION-SCRATCH.
020800     MOVE CRIT-MIN-PRESENT(VAC-CRIT-IDX) TO CE-MIN-PRESENT
020900                                              OF WS-CRITERION-SCRATCH.
021000     MOVE CRIT-MAX-VALUE  (VAC-CRIT-IDX) TO CE-MAX-VALUE
021100                                              OF WS-CRITERION-SCRATCH.
021200     MOVE CRIT-MAX-PRESENT(VAC-CRIT-IDX) TO CE-MAX-PRESENT
021300                                              OF WS-CRITERION-SCRATCH.
021400     MOVE CRIT-OPT-CNT    (VAC-CRIT-IDX) TO CE-OPT-CNT
021500                                              OF WS-CRITERION-SCRATCH.
021600     PERFORM 2250-COPY-OPTION-TABLE.
021700
021800     SET WS-CRIT-TYPE-IS-VALID      TO TRUE.
021900     MOVE 'N'                        TO WS-MATCH-FLAG.
022000     CALL 'CRITMTCH' USING CANDIDATE-RECORD, WS-CRITERION-SCRATCH,
022100                            WS-MATCH-RESULT.
022200
022300     IF  NOT WS-CRIT-TYPE-IS-VALID                                 CR-0389
022400         DISPLAY 'RANKCAND - INVALID CRITERION TYPE - '            CR-0389
022500                 CRIT-TYPE (VAC-CRIT-IDX)                          CR-0389
022600         SET WS-RUN-ABENDED          TO TRUE                       CR-0389
022700         GO TO 2200-SCORE-ONE-CRITERION-EXIT                       CR-0389
022800     END-IF.                                                       CR-0389
022900
023000     IF  WS-CANDIDATE-MATCHES
023100         ADD CRIT-WEIGHT (VAC-CRIT-IDX) TO WS-TOTAL-SCORE.
023200
023300 2200-SCORE-ONE-CRITERION-EXIT.
023400     EXIT.
023500*------------------------------------------------------------*
023600 2250-COPY-OPTION-TABLE.
023700*------------------------------------------------------------*
023800*    COPIED BY A PLAIN SUBSCRIPT, NOT BY INDEX-NAME - THE TWO *
023900*    OPTION TABLES HAVE THEIR OWN INDEX-NAMES AND THE TWO     *
024000*    AREN'T INTERCHANGEABLE ACROSS TABLES OF DIFFERENT SHAPE. *
024100*------------------------------------------------------------*
024200     IF  CRIT-OPT-CNT (VAC-CRIT-IDX) = ZERO
024300         GO TO 2250-COPY-OPTION-TABLE-EXIT.
024400     PERFORM 2260-COPY-ONE-OPTION
024500         VARYING WS-OPT-SUB FROM 1 BY 1
024600         UNTIL WS-OPT-SUB > CRIT-OPT-CNT (VAC-CRIT-IDX).
024700 2250-COPY-OPTION-TABLE-EXIT.
024800     EXIT.
024900*------------------------------------------------------------*
025000 2260-COPY-ONE-OPTION.
025100*------------------------------------------------------------*
025200     MOVE CRIT-OPTIONS (VAC-CRIT-IDX, WS-OPT-SUB)
025300         TO CE-OPTIONS (WS-OPT-SUB) OF WS-CRITERION-SCRATCH.
025400*------------------------------------------------------------*
025500 3000-WRITE-RANKED-OUTPUT SECTION.
025600*------------------------------------------------------------*
025700     PERFORM 8200-RETURN-SORT-RECORD.
025800     PERFORM 3100-WRITE-ONE-RANKING-RECORD
025900         UNTIL WS-SORT-AT-EOF.
026000 3000-DUMMY     SECTION.
026100*------------------------------------------------------------*
026200 3100-WRITE-ONE-RANKING-RECORD.
026300*------------------------------------------------------------*
026400     MOVE SR-CAND-ID                   TO RANK-CAND-ID.
026500     MOVE SR-NAME                      TO RANK-NAME.
026600     MOVE SR-EMAIL                     TO RANK-EMAIL.
026700     MOVE SR-SCORE                     TO RANK-SCORE.
026800     WRITE RANKING-OUTPUT-RECORD.
026900     ADD 1 TO WS-RANK-WRITTEN-CNT.
027000     PERFORM 8200-RETURN-SORT-RECORD.
027100*------------------------------------------------------------*
027200 4000-CLOSE-FILES.
027300*------------------------------------------------------------*
027400     CLOSE CANDIDATE-FILE.
027500     CLOSE RANKING-OUTPUT-FILE.
027600*------------------------------------------------------------*
027700 8000-READ-CANDIDATE-FILE.
027800*------------------------------------------------------------*
027900     READ CANDIDATE-FILE
028000         AT END
028100             SET WS-CAND-AT-EOF        TO TRUE
028200         NOT AT END
028300             ADD 1 TO WS-CAND-READ-CNT
028400     END-READ.
028500*------------------------------------------------------------*
028600 8200-RETURN-SORT-RECORD.
028700*------------------------------------------------------------*
028800     RETURN SORT-FILE
028900         AT END
029000             SET WS-SORT-AT-EOF        TO TRUE.
029100*------------------------------------------------------------*
029200 9900-DISPLAY-RUN-TOTALS.
029300*------------------------------------------------------------*
029400     MOVE WS-CAND-READ-CNT             TO WS-CAND-READ-CNT-ED.
029500     MOVE WS-CAND-SCORED-CNT           TO WS-CAND-SCORED-CNT-ED.
029600     MOVE WS-RANK-WRITTEN-CNT          TO WS-RANK-WRITTEN-CNT-ED.
029700     DISPLAY 'RANKCAND - CANDIDATES READ    ' WS-CAND-READ-CNT-ED.
029800     DISPLAY 'RANKCAND - CANDIDATES SCORED   ' WS-CAND-SCORED-CNT-ED.
029900     DISPLAY 'RANKCAND - RANKING LINES WRITTEN '
030000             WS-RANK-WRITTEN-CNT-ED.
030010*------------------------------------------------------------*     CR-0391
030020     IF  RANKCAND-TRACE-ON                                         CR-0391
030030         ACCEPT WS-TODAY-DATE         FROM DATE YYYYMMDD          CR-0391
030040         MOVE WS-CAND-SCORED-CNT      TO WS-SCORED-CNT-TRACE      CR-0391
030050         DISPLAY 'RANKCAND - RUN DATE ' WS-TODAY-DATE-R           CR-0391
030060                 ' CANDIDATES SCORED ' WS-SCORED-CNT-TRACE-ED     CR-0391
030070     END-IF.                                                       CR-0391
