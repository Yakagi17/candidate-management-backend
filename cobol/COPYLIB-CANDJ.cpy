000100*----------------------------------------------------------------*
000200* COPYLIB-CANDJ                                                  *
000300* REJECT-LOG RECORD WRITTEN BY CANDMNT (AND VACMNT) FOR EVERY    *
000400* TRANSACTION THAT FAILS VALIDATION.  ONE LINE PER REJECT, CARRY *
000500* THE OFFENDING KEY AND THE FIRST REASON - CR-0217.              *
000600*----------------------------------------------------------------*
000700* MAINTENENCE LOG                                                *
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
000900* --------- ------------  ---------------------------------      *
001000* 09/14/94  D QUINTERO    CR-0217 ORIGINAL LAYOUT                *
001100*----------------------------------------------------------------*
001200 01  REJECT-LOG-RECORD.
001300     05  RJ-ACTION-CODE                  PIC X(01).
001400     05  RJ-KEY-ID                        PIC X(24).
001500     05  RJ-REASON                        PIC X(60).
001600     05  FILLER                           PIC X(14).
