000100*----------------------------------------------------------------*
000200* PROGRAM NAME:    AGECALC                                       *
000300* ORIGINAL AUTHOR: R KOWALSKI                                    *
000400*                                                                *
000500* MAINTENENCE LOG                                                *
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
000700* --------- ------------  ---------------------------------      *
000800* 04/09/91  R KOWALSKI    CR-0119 CREATED - CANDIDATE AGE-IN-    *
000900*                         YEARS DERIVATION FOR ELIGIBILITY       *
001000*                         CRITERIA THAT TEST ON AGE               *
001100* 11/14/93  D QUINTERO    CR-0244 NO CHANGE - REVIEWED AFTER     *
001200*                         CAND-STATUS-BYTE ADDED TO CANDC        *
001300* 02/09/99  E ACKERMAN    CR-0301 Y2K - RUN DATE AND BIRTHDATE   *
001400*                         NOW BOTH FULL CCYYMMDD, DROPPED THE    *
001500*                         OLD TWO-DIGIT-YEAR WINDOWING LOGIC     *
001600* 08/21/02  M BRANUM      CR-0360 REWORKED TO USE THE REDEFINED  *
001700*                         CAND-BIRTHDATE-GROUPS FROM CANDC       *
001800*                         INSTEAD OF UNSTRING                    *
001850* 11/14/07  M BRANUM      CR-0391 UPSI-0 TRACE SWITCH WAS NEVER  *
001860*                         TESTED ANYWHERE IN THIS PROGRAM -      *
001870*                         ADDED 3000-DISPLAY-TRACE SO TURNING    *
001880*                         THE SWITCH ON AT RUN TIME ACTUALLY     *
001890*                         SHOWS SOMETHING                        *
001900*----------------------------------------------------------------*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    AGECALC.
002200 AUTHOR.        R KOWALSKI.
002300 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002400 DATE-WRITTEN.  04/09/91.
002500 DATE-COMPILED.
002600 SECURITY.      NON-CONFIDENTIAL.
002700*----------------------------------------------------------------*
002800 ENVIRONMENT DIVISION.
002900*------------------------------------------------------------*
003000 CONFIGURATION SECTION.
003100*------------------------------------------------------------*
003200 SOURCE-COMPUTER.  IBM-3081.
003300 OBJECT-COMPUTER.  IBM-3081.
003400 SPECIAL-NAMES.
003500     UPSI-0 ON STATUS IS AGECALC-TRACE-ON
003600            OFF STATUS IS AGECALC-TRACE-OFF.
003700*----------------------------------------------------------------*
003800 DATA DIVISION.
003900*------------------------------------------------------------*
004000 WORKING-STORAGE SECTION.
004100*------------------------------------------------------------*
004200 01  WS-SWITCHES-MISC.
004300     05  WS-BIRTHDAY-PASSED-SW        PIC X(01) VALUE 'Y'.
004400         88  WS-BIRTHDAY-ALREADY-PASSED    VALUE 'Y'.
004500         88  WS-BIRTHDAY-NOT-YET-PASSED    VALUE 'N'.
004550     05  FILLER                       PIC X(03).
004600*----------------------------------------------------------------*
004700* RUN-DATE BROKEN OUT THE SAME WAY CAND-BIRTHDATE IS IN CANDC -  *
004800* KEPT HERE RATHER THAN IN A COPYBOOK SINCE ONLY THIS PROGRAM    *
004900* EVER NEEDS TO PICK THE RUN DATE APART.                         *
005000*----------------------------------------------------------------*
005100 01  WS-RUN-DATE                      PIC 9(08).
005200 01  WS-RUN-DATE-GROUPS REDEFINES WS-RUN-DATE.
005300     05  WS-RUN-CC                    PIC 9(02).
005400     05  WS-RUN-YY                    PIC 9(02).
005500     05  WS-RUN-MM                    PIC 9(02).
005600     05  WS-RUN-DD                    PIC 9(02).
005610 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE PIC X(08).               CR-0391
005700 01  WS-WORK-YEARS                    PIC S9(03) COMP.
005710 01  WS-AGE-TRACE                     PIC 9(03).                  CR-0391
005720 01  WS-AGE-TRACE-ED REDEFINES WS-AGE-TRACE PIC Z(02)9.           CR-0391
005800*----------------------------------------------------------------*
005900 LINKAGE SECTION.
006000 COPY CANDC.
006100 01  LK-AGE-RESULT                    PIC 9(03).
006200*----------------------------------------------------------------*
006300 PROCEDURE DIVISION USING CANDIDATE-RECORD, LK-AGE-RESULT.
006400*------------------------------------------------------------*
006500 0000-MAIN-ROUTINE.
006600*------------------------------------------------------------*
006700     PERFORM 1000-GET-RUN-DATE.
006800     PERFORM 2000-CALCULATE-AGE.
006810     IF  AGECALC-TRACE-ON                                         CR-0391
006820         PERFORM 3000-DISPLAY-TRACE                               CR-0391
006830     END-IF.                                                      CR-0391
006900     GOBACK.
007000*------------------------------------------------------------*
007100 1000-GET-RUN-DATE.
007200*------------------------------------------------------------*
007300     ACCEPT WS-RUN-DATE              FROM DATE YYYYMMDD.
007400*------------------------------------------------------------*
007500 2000-CALCULATE-AGE.                                               CR-0360
007600*------------------------------------------------------------*     CR-0360
007700*    WHOLE YEARS BETWEEN CAND-BIRTHDATE AND THE RUN DATE,        * CR-0360
007800*    DECREMENTED BY ONE IF THIS YEAR'S BIRTHDAY HAS NOT YET      * CR-0360
007900*    BEEN REACHED BY THE RUN DATE.  NEVER NEGATIVE.              * CR-0360
008000*------------------------------------------------------------*     CR-0360
008100     COMPUTE WS-WORK-YEARS =                                       CR-0360
008200             (WS-RUN-CC * 100 + WS-RUN-YY) -                       CR-0360
008300             (CAND-BIRTH-CC * 100 + CAND-BIRTH-YY).                CR-0360
008400                                                                   CR-0360
008500     SET WS-BIRTHDAY-ALREADY-PASSED TO TRUE.                       CR-0360
008600     IF  WS-RUN-MM               <  CAND-BIRTH-MM                  CR-0360
008700         SET WS-BIRTHDAY-NOT-YET-PASSED TO TRUE                    CR-0360
008800     ELSE                                                          CR-0360
008900         IF  WS-RUN-MM           =  CAND-BIRTH-MM                  CR-0360
009000         AND WS-RUN-DD           <  CAND-BIRTH-DD                  CR-0360
009100             SET WS-BIRTHDAY-NOT-YET-PASSED TO TRUE                CR-0360
009200         END-IF                                                    CR-0360
009300     END-IF.                                                       CR-0360
009400                                                                   CR-0360
009500     IF  WS-BIRTHDAY-NOT-YET-PASSED                                CR-0360
009600         SUBTRACT 1 FROM WS-WORK-YEARS.                            CR-0360
009700                                                                   CR-0360
009800     IF  WS-WORK-YEARS < ZERO                                      CR-0360
009900         MOVE ZERO                TO WS-WORK-YEARS.                CR-0360
010000                                                                   CR-0360
010100     MOVE WS-WORK-YEARS           TO LK-AGE-RESULT.                CR-0360
010150*------------------------------------------------------------*     CR-0391
010160 3000-DISPLAY-TRACE.                                               CR-0391
010170*------------------------------------------------------------*     CR-0391
010180     MOVE LK-AGE-RESULT           TO WS-AGE-TRACE.                 CR-0391
010190     DISPLAY 'AGECALC - RUN DATE ' WS-RUN-DATE-R                   CR-0391
010200             ' FOR ' CAND-ID ' AGE COMPUTED ' WS-AGE-TRACE-ED.     CR-0391
