000010*----------------------------------------------------------------*
000020* PROGRAM NAME:    VALUTIL                                       *
000030* ORIGINAL AUTHOR: E ACKERMAN                                    *
000040*                                                                *
000050* GENERAL-PURPOSE FIELD VALIDATION, PLUS VACANCY-CRITERION       *
000060* STRUCTURAL VALIDATION, SHARED BY CANDMNT AND VACMNT.  THE      *
000070* CALLER SETS VALUTIL-RULE-CODE (COPY VALMSG) AND THE FIELD-NAME *
000080* /VALUE TO BE TESTED (OR PASSES A CRITERION-ENTRY FOR RULE 06), *
000090* AND GETS BACK VALUTIL-RETURN-CODE AND, ON FAILURE, A MESSAGE.  *
000100* ONE RULE IS CHECKED PER CALL - CANDMNT/VACMNT CALL REPEATEDLY  *
000110* FOR EACH FIELD AND ACCUMULATE THE FAILURES THEMSELVES.         *
000120*                                                                *
000130* MAINTENENCE LOG                                                *
000140* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
000150* --------- ------------  ---------------------------------      *
000160* 07/19/94  E ACKERMAN    CR-0210 CREATED - NOT-NULL, NOT-BLANK, *
000170*                         VALID-EMAIL, POSITIVE-AMT RULES ONLY   *
000180* 02/09/99  E ACKERMAN    CR-0301 Y2K - NO CHANGE, REVIEWED      *
000190* 04/02/01  M BRANUM      CR-0344 ADDED ENUM-MEMBER RULE AND     *
000200*                         THE CRITERION STRUCTURAL RULE          *
000210* 11/14/07  M BRANUM      CR-0391 UPSI-0 TRACE SWITCH WAS NEVER  *
000220*                         TESTED ANYWHERE IN THIS PROGRAM -      *
000230*                         ADDED A TRACE DISPLAY OF THE RULE      *
000240*                         CODE AND AT-SIGN POSITION TESTED       *
000250* 11/28/07  M BRANUM      CR-0392 ADDED NOT-ZERO-DATE RULE FOR   *
000260*                         CANDMNT'S BIRTHDATE CHECK, AND THE     *
000270*                         RESERVED CRITERION-NAME TABLE LOOKUP   *
000280*                         THAT 5000-CHECK-CRITERION WAS MISSING  *
000290* 12/03/07  M BRANUM      CR-0393 A GENDER ENUMERATION COULD     *
000300*                         OFFER ANY OPTIONS AT ALL - ADDED THE   *
000310*                         MALE/FEMALE OPTION CHECK TO CLOSE THAT *
000320*                         HOLE                                  *
000330*----------------------------------------------------------------*
000340 IDENTIFICATION DIVISION.
000350 PROGRAM-ID.    VALUTIL.
000360 AUTHOR.        E ACKERMAN.
000370 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000380 DATE-WRITTEN.  07/19/94.
000390 DATE-COMPILED.
000400 SECURITY.      NON-CONFIDENTIAL.
000410*----------------------------------------------------------------*
000420 ENVIRONMENT DIVISION.
000430*------------------------------------------------------------*
000440 CONFIGURATION SECTION.
000450*------------------------------------------------------------*
000460 SOURCE-COMPUTER.  IBM-3081.
000470 OBJECT-COMPUTER.  IBM-3081.
000480 SPECIAL-NAMES.
000490     UPSI-0 ON STATUS IS VALUTIL-TRACE-ON
000500            OFF STATUS IS VALUTIL-TRACE-OFF.
000510*----------------------------------------------------------------*
000520 DATA DIVISION.
000530*------------------------------------------------------------*
000540 WORKING-STORAGE SECTION.
000550*------------------------------------------------------------*
000560 01  WS-SWITCHES-MISC.
000570     05  WS-AT-SIGN-FOUND-SW           PIC X(01) VALUE 'N'.
000580         88  WS-AT-SIGN-WAS-FOUND            VALUE 'Y'.
000590     05  WS-LOCAL-OK-SW                PIC X(01) VALUE 'N'.
000600         88  WS-LOCAL-PART-IS-OK             VALUE 'Y'.
000610     05  WS-DOMAIN-OK-SW               PIC X(01) VALUE 'N'.
000620         88  WS-DOMAIN-PART-IS-OK            VALUE 'Y'.
000630     05  FILLER                        PIC X(03).
000640 01  WS-SUBSCRIPTS.
000650     05  WS-CHAR-SUB                   PIC S9(04) COMP.
000660     05  WS-AT-SIGN-POS                PIC S9(04) COMP VALUE ZERO.
000670     05  WS-FIELD-LEN                  PIC S9(04) COMP VALUE 60.
000680     05  FILLER                        PIC X(02).
000690*----------------------------------------------------------------*
000700* EMAIL ADDRESS BROKEN INTO A ONE-CHARACTER TABLE SO EACH        *
000710* POSITION CAN BE TESTED AGAINST THE ALLOWED CHARACTER CLASSES   *
000720* WITHOUT AN INTRINSIC FUNCTION.                                 *
000730*----------------------------------------------------------------*
000740 01  WS-EMAIL-WORK                     PIC X(60).
000750 01  WS-EMAIL-CHAR-TBL REDEFINES WS-EMAIL-WORK.
000760     05  WS-EMAIL-CHAR OCCURS 60 TIMES PIC X(01).
000770 01  WS-LOCAL-PART                     PIC X(60).
000780 01  WS-DOMAIN-PART                    PIC X(60).
000790*----------------------------------------------------------------*CR-0392
000800* THE FOUR NAMES A VACANCY CRITERION IS ALLOWED TO TEST - KEPT   *CR-0392
000810* AS A LOADED TABLE RATHER THAN A STRING OF IFS SO A FIFTH NAME  *CR-0392
000820* ADDED LATER IS ONE MORE FILLER, NOT A NEW EVALUATE BRANCH.     *CR-0392
000830* SEE CR-0392, 5000-CHECK-CRITERION.                             *CR-0392
000840*----------------------------------------------------------------*CR-0392
000850 01  WS-CRIT-NAME-LIST-VALUES.                                     CR-0392
000860     05  FILLER                       PIC X(30) VALUE              CR-0392
000870             'birthdate'.                                          CR-0392
000880     05  FILLER                       PIC X(30) VALUE              CR-0392
000890             'gender'.                                             CR-0392
000900     05  FILLER                       PIC X(30) VALUE              CR-0392
000910             'currentSalary'.                                      CR-0392
000920     05  FILLER                       PIC X(30) VALUE              CR-0392
000930             'age'.                                                CR-0392
000940 01  WS-CRIT-NAME-TBL REDEFINES WS-CRIT-NAME-LIST-VALUES.          CR-0392
000950     05  WS-CRIT-NAME-ENTRY OCCURS 4 TIMES                         CR-0392
000960             INDEXED BY WS-CRIT-NAME-IDX                           CR-0392
000970                                      PIC X(30).                   CR-0392
000980*----------------------------------------------------------------*CR-0393
000990* A GENDER ENUMERATION CRITERION MAY ONLY OFFER THE GENDER      *CR-0393
001000* ENUM'S OWN TWO MEMBERS AS OPTIONS - SEE CR-0393,              *CR-0393
001010* 5050-CHECK-GENDER-OPTIONS.                                    *CR-0393
001020*----------------------------------------------------------------*CR-0393
001030 01  WS-GENDER-OPT-LIST-VALUES.                                 CR-0393
001040     05  FILLER                      PIC X(10) VALUE 'MALE'.    CR-0393
001050     05  FILLER                      PIC X(10) VALUE 'FEMALE'.  CR-0393
001060 01  WS-GENDER-OPT-TBL REDEFINES WS-GENDER-OPT-LIST-VALUES.     CR-0393
001070     05  WS-GENDER-OPT-ENTRY OCCURS 2 TIMES                     CR-0393
001080             INDEXED BY WS-GENDER-OPT-IDX                       CR-0393
001090                                      PIC X(10).                CR-0393
001100 01  WS-ENUM-OPT-WORK                 PIC X(30).                CR-0393
001110*----------------------------------------------------------------*
001120* TRACE-ONLY WORK AREA - ONLY TOUCHED WHEN UPSI-0 IS ON AT      * CR-0391
001130* RUN TIME.  SEE 0000-MAIN-ROUTINE.                             * CR-0391
001140*----------------------------------------------------------------* CR-0391
001150 01  WS-TRACE-RULE-CODE               PIC X(02).                  CR-0391
001160 01  WS-TRACE-RULE-NUM REDEFINES WS-TRACE-RULE-CODE PIC 9(02).    CR-0391
001170 01  WS-TRACE-AT-SIGN-POS              PIC 9(04).                 CR-0391
001180 01  WS-TRACE-AT-SIGN-POS-ED REDEFINES WS-TRACE-AT-SIGN-POS       CR-0391
001190                                       PIC ZZZ9.                  CR-0391
001200*----------------------------------------------------------------*
001210 LINKAGE SECTION.
001220 COPY VALMSG.
001230 COPY VACC.
001240*----------------------------------------------------------------*
001250 PROCEDURE DIVISION USING VALUTIL-LINKAGE, CRITERION-ENTRY.
001260*------------------------------------------------------------*
001270 0000-MAIN-ROUTINE.
001280*------------------------------------------------------------*
001290     SET VALUTIL-VALID               TO TRUE.
001300     MOVE SPACES                     TO VALUTIL-MESSAGE.
001310
001320     EVALUATE TRUE
001330         WHEN VALUTIL-RULE-NOT-NULL
001340             PERFORM 1000-CHECK-NOT-NULL
001350         WHEN VALUTIL-RULE-NOT-BLANK
001360             PERFORM 1000-CHECK-NOT-NULL
001370         WHEN VALUTIL-RULE-VALID-EMAIL
001380             PERFORM 2000-CHECK-VALID-EMAIL
001390         WHEN VALUTIL-RULE-POSITIVE-AMT
001400             PERFORM 3000-CHECK-POSITIVE-AMT
001410         WHEN VALUTIL-RULE-ENUM-MEMBER                             CR-0344
001420             PERFORM 4000-CHECK-ENUM-MEMBER                        CR-0344
001430         WHEN VALUTIL-RULE-CRITERION                               CR-0344
001440             PERFORM 5000-CHECK-CRITERION                          CR-0344
001450         WHEN VALUTIL-RULE-NOT-ZERO-DATE                           CR-0392
001460             PERFORM 6000-CHECK-NOT-ZERO-DATE                      CR-0392
001470         WHEN OTHER
001480             SET VALUTIL-INVALID      TO TRUE
001490             MOVE 'UNRECOGNIZED VALUTIL RULE CODE'
001500                                      TO VALUTIL-MESSAGE
001510     END-EVALUATE.
001520
001530     IF  VALUTIL-TRACE-ON                                         CR-0391
001540         MOVE VALUTIL-RULE-CODE      TO WS-TRACE-RULE-CODE         CR-0391
001550         MOVE WS-AT-SIGN-POS         TO WS-TRACE-AT-SIGN-POS       CR-0391
001560         DISPLAY 'VALUTIL - RULE ' WS-TRACE-RULE-NUM               CR-0391
001570                 ' FIELD ' VALUTIL-FIELD-NAME                      CR-0391
001580                 ' AT-SIGN POS ' WS-TRACE-AT-SIGN-POS-ED           CR-0391
001590                 ' RETURN ' VALUTIL-RETURN-CODE                    CR-0391
001600     END-IF.                                                       CR-0391
001610     GOBACK.
001620*------------------------------------------------------------*
001630 1000-CHECK-NOT-NULL.
001640*------------------------------------------------------------*
001650*    NOT-NULL AND NOT-BLANK ARE THE SAME TEST IN A COBOL       *
001660*    FLAT FILE - THERE IS NO SEPARATE NULL REPRESENTATION, SO  *
001670*    SPACES COVERS BOTH CASES.  SEE CR-0210.                    *
001680*------------------------------------------------------------*
001690     IF  VALUTIL-FIELD-VALUE = SPACES
001700         SET VALUTIL-INVALID          TO TRUE
001710         STRING VALUTIL-FIELD-NAME DELIMITED BY SPACE
001720                ' IS REQUIRED' DELIMITED BY SIZE
001730                INTO VALUTIL-MESSAGE
001740     END-IF.
001750*------------------------------------------------------------*
001760 2000-CHECK-VALID-EMAIL.
001770*------------------------------------------------------------*
001780*    SIMPLE LOCAL-PART@DOMAIN CHECK - ONE AT-SIGN, SOMETHING   *
001790*    ON EACH SIDE OF IT.  NO TLD SHAPE IS ENFORCED.             *
001800*------------------------------------------------------------*
001810     MOVE VALUTIL-FIELD-VALUE        TO WS-EMAIL-WORK.
001820     MOVE ZERO                        TO WS-AT-SIGN-POS.
001830     SET WS-AT-SIGN-WAS-FOUND TO FALSE.
001840
001850     PERFORM 2100-FIND-AT-SIGN
001860         VARYING WS-CHAR-SUB FROM 1 BY 1
001870         UNTIL WS-CHAR-SUB > WS-FIELD-LEN
001880            OR WS-AT-SIGN-WAS-FOUND.
001890
001900     IF  NOT WS-AT-SIGN-WAS-FOUND
001910         SET VALUTIL-INVALID          TO TRUE
001920         MOVE 'EMAIL ADDRESS MUST CONTAIN AN @'
001930                                      TO VALUTIL-MESSAGE
001940         GO TO 2000-CHECK-VALID-EMAIL-EXIT
001950     END-IF.
001960
001970     MOVE SPACES                      TO WS-LOCAL-PART
001980                                           WS-DOMAIN-PART.
001990     IF  WS-AT-SIGN-POS > 1
002000         MOVE WS-EMAIL-WORK (1:WS-AT-SIGN-POS - 1)
002010                                      TO WS-LOCAL-PART
002020     END-IF.
002030     IF  WS-AT-SIGN-POS < WS-FIELD-LEN
002040         MOVE WS-EMAIL-WORK (WS-AT-SIGN-POS + 1:
002050                             WS-FIELD-LEN - WS-AT-SIGN-POS)
002060                                      TO WS-DOMAIN-PART
002070     END-IF.
002080
002090     IF  WS-LOCAL-PART = SPACES OR WS-DOMAIN-PART = SPACES
002100         SET VALUTIL-INVALID          TO TRUE
002110         MOVE 'EMAIL ADDRESS MUST HAVE A LOCAL PART AND A '
002120           &  'DOMAIN PART'          TO VALUTIL-MESSAGE
002130     END-IF.
002140
002150 2000-CHECK-VALID-EMAIL-EXIT.
002160     EXIT.
002170*------------------------------------------------------------*
002180 2100-FIND-AT-SIGN.
002190*------------------------------------------------------------*
002200     IF  WS-EMAIL-CHAR (WS-CHAR-SUB) = '@'
002210         MOVE WS-CHAR-SUB             TO WS-AT-SIGN-POS
002220         SET WS-AT-SIGN-WAS-FOUND     TO TRUE
002230     END-IF.
002240*------------------------------------------------------------*
002250 3000-CHECK-POSITIVE-AMT.
002260*------------------------------------------------------------*
002270     IF  VALUTIL-AMOUNT NOT > ZERO
002280         SET VALUTIL-INVALID          TO TRUE
002290         STRING VALUTIL-FIELD-NAME DELIMITED BY SPACE
002300                ' MUST BE GREATER THAN ZERO' DELIMITED BY SIZE
002310                INTO VALUTIL-MESSAGE
002320     END-IF.
002330*------------------------------------------------------------*     CR-0344
002340 4000-CHECK-ENUM-MEMBER.                                           CR-0344
002350*------------------------------------------------------------*     CR-0344
002360     SET WS-LOCAL-PART-IS-OK         TO FALSE.                     CR-0344
002370     PERFORM 4100-TEST-ONE-ENUM-VALUE                              CR-0344
002380         VARYING VALUTIL-ENUM-IDX FROM 1 BY 1                      CR-0344
002390         UNTIL VALUTIL-ENUM-IDX > VALUTIL-ENUM-LIST-CNT            CR-0344
002400            OR WS-LOCAL-PART-IS-OK.                                CR-0344
002410     IF  NOT WS-LOCAL-PART-IS-OK                                   CR-0344
002420         SET VALUTIL-INVALID          TO TRUE                      CR-0344
002430         STRING VALUTIL-FIELD-NAME DELIMITED BY SPACE              CR-0344
002440                ' IS NOT A RECOGNIZED VALUE' DELIMITED BY SIZE     CR-0344
002450                INTO VALUTIL-MESSAGE                               CR-0344
002460     END-IF.                                                       CR-0344
002470*------------------------------------------------------------*     CR-0344
002480 4100-TEST-ONE-ENUM-VALUE.                                         CR-0344
002490*------------------------------------------------------------*     CR-0344
002500     IF  VALUTIL-ENUM-LIST (VALUTIL-ENUM-IDX) =                    CR-0344
002510                             VALUTIL-FIELD-VALUE (1:10)            CR-0344
002520         SET WS-LOCAL-PART-IS-OK      TO TRUE                      CR-0344
002530     END-IF.                                                       CR-0344
002540*------------------------------------------------------------*     CR-0344
002550 5000-CHECK-CRITERION.                                             CR-0344
002560*------------------------------------------------------------*     CR-0344
002570*    STRUCTURAL VALIDATION OF ONE VACANCY CRITERION - VALID    *   CR-0344
002580*    NAME, VALID TYPE, AND OPTIONS/RANGE PRESENT AND WELL      *   CR-0393
002590*    FORMED FOR THAT TYPE.  A GENDER ENUMERATION'S OPTIONS ARE *   CR-0393
002600*    FURTHER RESTRICTED TO MALE/FEMALE - SEE CR-0344, CR-0392, *   CR-0393
002610*    CR-0393.                                                 *   CR-0393
002620*------------------------------------------------------------*     CR-0344
002630     IF  CE-NAME = SPACES                                          CR-0344
002640         SET VALUTIL-INVALID          TO TRUE                      CR-0344
002650         MOVE 'CRITERION NAME IS REQUIRED' TO VALUTIL-MESSAGE      CR-0344
002660         GO TO 5000-CHECK-CRITERION-EXIT                           CR-0344
002670     END-IF.                                                       CR-0344
002680                                                                   CR-0392
002690     SET WS-CRIT-NAME-IDX TO 1.                                    CR-0392
002700     SEARCH WS-CRIT-NAME-ENTRY                                     CR-0392
002710         AT END                                                    CR-0392
002720             SET VALUTIL-INVALID      TO TRUE                      CR-0392
002730             MOVE 'CRITERION NAME MUST BE BIRTHDATE, GENDER, '    CR-0392
002740               &  'CURRENTSALARY OR AGE' TO VALUTIL-MESSAGE       CR-0392
002750             GO TO 5000-CHECK-CRITERION-EXIT                       CR-0392
002760         WHEN WS-CRIT-NAME-ENTRY (WS-CRIT-NAME-IDX) = CE-NAME     CR-0392
002770             CONTINUE                                              CR-0392
002780     END-SEARCH.                                                   CR-0392
002790                                                                   CR-0344
002800     IF  CE-WEIGHT = ZERO                                          CR-0344
002810         SET VALUTIL-INVALID          TO TRUE                      CR-0344
002820         MOVE 'CRITERION WEIGHT MUST BE GREATER THAN ZERO'         CR-0344
002830                                      TO VALUTIL-MESSAGE           CR-0344
002840         GO TO 5000-CHECK-CRITERION-EXIT                           CR-0344
002850     END-IF.                                                       CR-0344
002860                                                                   CR-0344
002870     EVALUATE TRUE                                                 CR-0344
002880         WHEN CE-TYPE = 'ANY'                                      CR-0344
002890             CONTINUE                                              CR-0344
002900         WHEN CE-TYPE = 'ENUMERATION'                              CR-0344
002910             IF  CE-OPT-CNT = ZERO                                 CR-0344
002920                 SET VALUTIL-INVALID  TO TRUE                      CR-0344
002930                 MOVE 'ENUMERATION CRITERION REQUIRES AT '         CR-0344
002940                   &  'LEAST ONE OPTION' TO VALUTIL-MESSAGE        CR-0344
002950             ELSE                                                  CR-0393
002960                 IF  CE-NAME = 'gender'                            CR-0393
002970                     PERFORM 5050-CHECK-GENDER-OPTIONS            CR-0393
002980                 END-IF                                            CR-0393
002990             END-IF                                                CR-0344
003000         WHEN CE-TYPE = 'RANGE'                                    CR-0344
003010             IF  CE-MIN-NOT-PRESENT AND CE-MAX-NOT-PRESENT         CR-0344
003020                 SET VALUTIL-INVALID  TO TRUE                      CR-0344
003030                 MOVE 'RANGE CRITERION REQUIRES A MINIMUM '        CR-0344
003040                   &  'OR A MAXIMUM' TO VALUTIL-MESSAGE            CR-0344
003050             ELSE                                                  CR-0344
003060                 IF  CE-MIN-IS-PRESENT AND CE-MAX-IS-PRESENT       CR-0344
003070                 AND CE-MIN-VALUE > CE-MAX-VALUE                   CR-0344
003080                     SET VALUTIL-INVALID TO TRUE                   CR-0344
003090                     MOVE 'RANGE MINIMUM MAY NOT EXCEED THE '      CR-0344
003100                       &  'MAXIMUM'  TO VALUTIL-MESSAGE            CR-0344
003110                 END-IF                                            CR-0344
003120             END-IF                                                CR-0344
003130         WHEN OTHER                                                CR-0344
003140             SET VALUTIL-INVALID      TO TRUE                      CR-0344
003150             MOVE 'CRITERION TYPE MUST BE ANY, ENUMERATION '       CR-0344
003160               &  'OR RANGE'         TO VALUTIL-MESSAGE            CR-0344
003170     END-EVALUATE.                                                 CR-0344
003180                                                                   CR-0344
003190 5000-CHECK-CRITERION-EXIT.                                        CR-0344
003200     EXIT.                                                         CR-0344
003210*------------------------------------------------------------*     CR-0393
003220 5050-CHECK-GENDER-OPTIONS.                                        CR-0393
003230*------------------------------------------------------------*     CR-0393
003240*    EVERY OPTION OFFERED BY A GENDER ENUMERATION CRITERION    *   CR-0393
003250*    MUST BE MALE OR FEMALE - ANYTHING ELSE IS A BAD OPTION,   *   CR-0393
003260*    NOT JUST ONE THAT WILL NEVER MATCH AT RANKING TIME.  SEE  *   CR-0393
003270*    CR-0393.                                                  *   CR-0393
003280*------------------------------------------------------------*     CR-0393
003290     SET CE-OPT-IDX TO 1.                                          CR-0393
003300     PERFORM 5060-CHECK-ONE-GENDER-OPTION                          CR-0393
003310         VARYING CE-OPT-IDX FROM 1 BY 1                            CR-0393
003320         UNTIL CE-OPT-IDX > CE-OPT-CNT                             CR-0393
003330            OR VALUTIL-INVALID.                                    CR-0393
003340*------------------------------------------------------------*     CR-0393
003350 5060-CHECK-ONE-GENDER-OPTION.                                     CR-0393
003360*------------------------------------------------------------*     CR-0393
003370     MOVE CE-OPTIONS (CE-OPT-IDX)    TO WS-ENUM-OPT-WORK.         CR-0393
003380     INSPECT WS-ENUM-OPT-WORK                                      CR-0393
003390         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                   CR-0393
003400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                  CR-0393
003410                                                                   CR-0393
003420     SET WS-GENDER-OPT-IDX TO 1.                                   CR-0393
003430     SEARCH WS-GENDER-OPT-ENTRY                                    CR-0393
003440         AT END                                                    CR-0393
003450             SET VALUTIL-INVALID      TO TRUE                      CR-0393
003460             STRING 'GENDER OPTION ' DELIMITED BY SIZE             CR-0393
003470                    CE-OPTIONS (CE-OPT-IDX) DELIMITED BY SPACE     CR-0393
003480                    ' MUST BE MALE OR FEMALE' DELIMITED BY SIZE    CR-0393
003490                    INTO VALUTIL-MESSAGE                           CR-0393
003500         WHEN WS-GENDER-OPT-ENTRY (WS-GENDER-OPT-IDX) =            CR-0393
003510                                      WS-ENUM-OPT-WORK             CR-0393
003520             CONTINUE                                              CR-0393
003530     END-SEARCH.                                                   CR-0393
003540*------------------------------------------------------------*     CR-0392
003550 6000-CHECK-NOT-ZERO-DATE.                                         CR-0392
003560*------------------------------------------------------------*     CR-0392
003570*    CANDMNT'S ONLY NEED FOR VALUTIL ON A DATE FIELD SO FAR -  *   CR-0392
003580*    A REQUIRED BIRTHDATE THAT CAME IN ZERO OR BLANK.  SEE     *   CR-0392
003590*    VALUTIL-DATE-VIEW IN COPYLIB-VALMSG AND CR-0392.          *   CR-0392
003600*------------------------------------------------------------*     CR-0392
003610     IF  VALUTIL-DATE-VALUE = ZERO                                 CR-0392
003620         SET VALUTIL-INVALID          TO TRUE                      CR-0392
003630         STRING VALUTIL-FIELD-NAME DELIMITED BY SPACE              CR-0392
003640                ' IS REQUIRED' DELIMITED BY SIZE                   CR-0392
003650                INTO VALUTIL-MESSAGE                               CR-0392
003660     END-IF.                                                       CR-0392
