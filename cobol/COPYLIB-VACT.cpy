000100*----------------------------------------------------------------*
000200* COPYLIB-VACT                                                   *
000300* ONE VACANCY MAINTENANCE TRANSACTION - ADD, CHANGE, OR DELETE   *
000400* AGAINST VACANCY-FILE.  THE CRITERIA SET IS REPLACED AS A       *
000500* WHOLE ON A CHANGE (VT-CRITERIA-SUPPLIED-SW), NOT MERGED        *
000600* CRITERION BY CRITERION - SAME RULE EMPLOYMENT SERVICES GAVE    *
000700* US FOR THE ON-LINE SCREENS.  LAYOUT OF THE CRITERIA TABLE      *
000800* ITSELF MATCHES VAC-CRITERION-TBL IN VACC FIELD FOR FIELD.      *
000900*----------------------------------------------------------------*
001000* MAINTENENCE LOG                                                *
001100* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
001200* --------- ------------  ---------------------------------      *
001300* 11/02/94  D QUINTERO    CR-0220 ORIGINAL LAYOUT                *
001400* 02/09/99  E ACKERMAN    CR-0301 Y2K REVIEW - NO DATE FIELDS,   *
001500*                         NO CHANGE REQUIRED                    *
001600* 03/11/96  D QUINTERO    CR-0256 RAISED CRITERIA MAX TO 20,     *
001700*                         SAME AS VACC                           *
001800*----------------------------------------------------------------*
001900 01  VACANCY-TRANSACTION-RECORD.
002000     05  VT-ACTION-CODE                  PIC X(01).
002100         88  VT-ACTION-IS-ADD                   VALUE 'A'.
002200         88  VT-ACTION-IS-CHANGE                VALUE 'C'.
002300         88  VT-ACTION-IS-DELETE                VALUE 'D'.
002400     05  VT-VAC-ID                       PIC X(24).
002500     05  VT-NAME                         PIC X(60).
002600     05  VT-NAME-SUPPLIED-SW             PIC X(01).
002700         88  VT-NAME-WAS-SUPPLIED               VALUE 'Y'.
002800     05  VT-CRITERIA-SUPPLIED-SW         PIC X(01).
002900         88  VT-CRITERIA-WERE-SUPPLIED          VALUE 'Y'.
003000     05  VT-CRIT-CNT                     PIC 9(03).
003100     05  VT-CRITERION-TBL OCCURS 1 TO 020 TIMES
003200             DEPENDING ON VT-CRIT-CNT
003300             INDEXED BY VT-CRIT-IDX.
003400         10  VT-CRIT-NAME                PIC X(30).
003500         10  VT-CRIT-WEIGHT               PIC 9(05).
003600         10  VT-CRIT-WEIGHT-ED REDEFINES VT-CRIT-WEIGHT
003700                                          PIC Z(04)9.
003800         10  VT-CRIT-TYPE                 PIC X(11).
003900         10  VT-CRIT-MIN-VALUE            PIC S9(9)V9(2) COMP-3.
004000         10  VT-CRIT-MIN-PRESENT          PIC X(01).
004100             88  VT-CRIT-MIN-IS-PRESENT         VALUE 'Y'.
004200             88  VT-CRIT-MIN-NOT-PRESENT        VALUE 'N'.
004300         10  VT-CRIT-MAX-VALUE            PIC S9(9)V9(2) COMP-3.
004400         10  VT-CRIT-MAX-PRESENT          PIC X(01).
004500             88  VT-CRIT-MAX-IS-PRESENT         VALUE 'Y'.
004600             88  VT-CRIT-MAX-NOT-PRESENT        VALUE 'N'.
004700         10  VT-CRIT-OPT-CNT              PIC 9(03).
004800         10  VT-CRIT-OPTION-TBL OCCURS 1 TO 020 TIMES
004900                 DEPENDING ON VT-CRIT-OPT-CNT
005000                 INDEXED BY VT-CRIT-OPT-IDX.
005100             15  VT-CRIT-OPTIONS          PIC X(30).
005200     05  FILLER                          PIC X(20).
