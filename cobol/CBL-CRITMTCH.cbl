000010*----------------------------------------------------------------*
000020* PROGRAM NAME:    CRITMTCH                                      *
000030* ORIGINAL AUTHOR: R KOWALSKI                                    *
000040*                                                                *
000050* TESTS ONE CANDIDATE AGAINST ONE VACANCY CRITERION AND RETURNS  *
000060* WHETHER THE CANDIDATE MATCHES.  THE RULE APPLIED DEPENDS ON    *
000070* CE-TYPE - ANY, ENUMERATION, OR RANGE.  CE-NAME RESOLVES TO ONE *
000080* OF FOUR RESERVED FIELDS - BIRTHDATE, GENDER, CURRENTSALARY, OR *
000090* THE AGECALC-DERIVED AGE.  SEE CR-0393.                         *
000100*                                                                *
000110* MAINTENENCE LOG                                                *
000120* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
000130* --------- ------------  ---------------------------------      *
000140* 04/15/91  R KOWALSKI    CR-0120 CREATED - ENUMERATION AND      *
000150*                         RANGE MATCHERS ONLY                    *
000160* 11/14/93  D QUINTERO    CR-0245 ADDED ANY MATCHER               *
000170* 02/09/99  E ACKERMAN    CR-0301 Y2K - NO CHANGE, REVIEWED      *
000180* 08/21/02  M BRANUM      CR-0360 ADDED AGE DERIVATION VIA       *
000190*                         AGECALC FOR CRITERIA NAMED 'AGE'        *
000200* 05/05/06  M BRANUM      CR-0388 ENUMERATION MATCHER NOW FOLDS  *
000210*                         OPTIONS AND THE CANDIDATE VALUE TO     *
000220*                         UPPER CASE BEFORE COMPARING, AND CAN   *
000230*                         TEST THE DERIVED AGE AS WELL AS GENDER*
000240* 11/14/07  M BRANUM      CR-0391 UPSI-0 TRACE SWITCH WAS NEVER  *
000250*                         TESTED ANYWHERE IN THIS PROGRAM -      *
000260*                         ADDED 9000-DISPLAY-TRACE SO TURNING    *
000270*                         THE SWITCH ON SHOWS EVERY CRITERION    *
000280*                         TESTED AND ITS RESULT                  *
000290* 12/03/07  M BRANUM      CR-0393 2050/3100 RESOLVED EVERY NAME  *
000300*                         OTHER THAN AGE TO ONE HARDCODED FIELD  *
000310*                         - NOW BRANCHES ON ALL FOUR RESERVED    *
000320*                         NAMES, AND A RANGE ON GENDER/BIRTHDATE *
000330*                         CORRECTLY FALLS OUT AS NO MATCH         *
000340* 12/17/07  M BRANUM      CR-0395 2110-TEST-ONE-OPTION COMPARED  *
000350*                         A GENDER ENUMERATION AGAINST WHATEVER  *
000360*                         OPTIONS WERE CONFIGURED, VALID OR NOT  *
000370*                         - NOW SKIPS ANY OPTION THAT IS NOT     *
000380*                         MALE OR FEMALE SO THIS MATCHER DOES    *
000390*                         NOT DEPEND ON VALUTIL HAVING CAUGHT IT *
000400*                         AT MAINTENANCE TIME                     *
000410*----------------------------------------------------------------*
000420 IDENTIFICATION DIVISION.
000430 PROGRAM-ID.    CRITMTCH.
000440 AUTHOR.        R KOWALSKI.
000450 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000460 DATE-WRITTEN.  04/15/91.
000470 DATE-COMPILED.
000480 SECURITY.      NON-CONFIDENTIAL.
000490*----------------------------------------------------------------*
000500 ENVIRONMENT DIVISION.
000510*------------------------------------------------------------*
000520 CONFIGURATION SECTION.
000530*------------------------------------------------------------*
000540 SOURCE-COMPUTER.  IBM-3081.
000550 OBJECT-COMPUTER.  IBM-3081.
000560 SPECIAL-NAMES.
000570     UPSI-0 ON STATUS IS CRITMTCH-TRACE-ON
000580            OFF STATUS IS CRITMTCH-TRACE-OFF.
000590*----------------------------------------------------------------*
000600 DATA DIVISION.
000610*------------------------------------------------------------*
000620 WORKING-STORAGE SECTION.
000630*------------------------------------------------------------*
000640 01  WS-SWITCHES-MISC.
000650     05  WS-OPTION-FOUND-SW            PIC X(01) VALUE 'N'.
000660         88  WS-OPTION-WAS-FOUND             VALUE 'Y'.
000670         88  WS-OPTION-NOT-FOUND             VALUE 'N'.
000680     05  FILLER                        PIC X(03).
000690 01  WS-SUBSCRIPTS.
000700     05  WS-OPT-SUB                    PIC S9(04) COMP.
000710     05  FILLER                        PIC X(02).
000720 01  WS-AGE-RESULT                     PIC 9(03).
000730 01  WS-AGE-RESULT-ED REDEFINES WS-AGE-RESULT
000740                                       PIC Z(02)9.
000750*----------------------------------------------------------------*
000760* WORK FIELDS FOR THE CASE-INSENSITIVE COMPARE REQUIRED BY THE   *
000770* ENUMERATION MATCHER - OPTIONS AND THE CANDIDATE VALUE ARE      *
000780* BOTH FOLDED TO UPPER CASE BEFORE THE SEARCH.  SEE CR-0245.     *
000790*----------------------------------------------------------------*
000800 01  WS-ENUM-TEST-VALUE                PIC X(30).
000810 01  WS-ENUM-OPTION-WORK                PIC X(30).
000820*----------------------------------------------------------------*CR-0393
000830* DISPLAY-FORM WORK FIELDS SO A CURRENTSALARY OR BIRTHDATE       *CR-0393
000840* ENUMERATION CRITERION CAN BE RESOLVED TO ITS OWN FIELD AND     *CR-0393
000850* TESTED AS A STRING, THE SAME AS GENDER AND AGE ARE.  SEE       *CR-0393
000860* CR-0393, 2050-LOAD-ENUM-TEST-VALUE.                            *CR-0393
000870*----------------------------------------------------------------*CR-0393
000880 01  WS-ENUM-SALARY-ED                 PIC Z(08)9.99.             CR-0393
000890*----------------------------------------------------------------*
000900* CANDIDATE NUMERIC FIELD VALUE BEING TESTED AGAINST THE         *
000910* CRITERION'S MIN/MAX.  LOADED EITHER FROM CAND-SALARY OR FROM   *
000920* THE AGECALC RESULT, DEPENDING ON CE-NAME.                      *
000930*----------------------------------------------------------------*
000940 01  WS-TEST-VALUE                      PIC S9(9)V9(2) COMP-3.
000950 01  WS-TEST-VALUE-GROUPS REDEFINES WS-TEST-VALUE.
000960     05  FILLER                        PIC X(06).
000970*----------------------------------------------------------------*CR-0393
000980* A RANGE CRITERION NAMED GENDER OR BIRTHDATE HAS NO NUMERIC     *CR-0393
000990* VALUE TO COMPARE AGAINST MIN/MAX - IT CAN NEVER MATCH.  THIS   *CR-0393
001000* SWITCH IS SET BY 3100-LOAD-TEST-VALUE AND TESTED BY            *CR-0393
001010* 3000-MATCH-RANGE.  SEE CR-0393.                                *CR-0393
001020*----------------------------------------------------------------*CR-0393
001030 01  WS-RANGE-VALUE-SW                 PIC X(01) VALUE 'Y'.       CR-0393
001040     88  WS-RANGE-VALUE-IS-NUMERIC          VALUE 'Y'.            CR-0393
001050     88  WS-RANGE-VALUE-NOT-NUMERIC         VALUE 'N'.            CR-0393
001060 01  WS-TRACE-WEIGHT                    PIC 9(05).                 CR-0391
001070 01  WS-TRACE-WEIGHT-ED REDEFINES WS-TRACE-WEIGHT PIC ZZZZ9.       CR-0391
001080*----------------------------------------------------------------*
001090 LINKAGE SECTION.
001100 COPY CANDC.
001110 COPY VACC.
001120 01  LK-MATCH-RESULT.
001130     05  LK-MATCH-FLAG                 PIC X(01).
001140         88  LK-CANDIDATE-MATCHES             VALUE 'Y'.
001150         88  LK-CANDIDATE-DOES-NOT-MATCH       VALUE 'N'.
001160     05  LK-INVALID-TYPE-FLAG          PIC X(01).
001170         88  LK-CRIT-TYPE-IS-VALID             VALUE 'Y'.
001180         88  LK-CRIT-TYPE-IS-INVALID           VALUE 'N'.
001190     05  FILLER                        PIC X(02).
001200*----------------------------------------------------------------*
001210 PROCEDURE DIVISION USING CANDIDATE-RECORD, CRITERION-ENTRY,
001220                           LK-MATCH-RESULT.
001230*------------------------------------------------------------*
001240 0000-MAIN-ROUTINE.
001250*------------------------------------------------------------*
001260     SET LK-CRIT-TYPE-IS-VALID       TO TRUE.
001270     SET LK-CANDIDATE-DOES-NOT-MATCH TO TRUE.
001280
001290     EVALUATE TRUE
001300         WHEN CE-TYPE = 'ANY'
001310             PERFORM 1000-MATCH-ANY
001320         WHEN CE-TYPE = 'ENUMERATION'
001330             PERFORM 2000-MATCH-ENUMERATION
001340         WHEN CE-TYPE = 'RANGE'
001350             PERFORM 3000-MATCH-RANGE
001360         WHEN OTHER
001370             SET LK-CRIT-TYPE-IS-INVALID TO TRUE
001380     END-EVALUATE.
001390
001400     IF  CRITMTCH-TRACE-ON                                         CR-0391
001410         PERFORM 9000-DISPLAY-TRACE                                CR-0391
001420     END-IF.                                                       CR-0391
001430     GOBACK.
001440*------------------------------------------------------------*
001450 1000-MATCH-ANY.                                                   CR-0245
001460*------------------------------------------------------------*     CR-0245
001470*    THE ANY MATCHER IMPOSES NO TEST AT ALL - EVERY CANDIDATE   *  CR-0245
001480*    SATISFIES AN ANY CRITERION.  SEE CR-0245.                  *  CR-0245
001490*------------------------------------------------------------*     CR-0245
001500     SET LK-CANDIDATE-MATCHES        TO TRUE.                      CR-0245
001510*------------------------------------------------------------*
001520 2000-MATCH-ENUMERATION.
001530*------------------------------------------------------------*
001540     IF  CE-OPT-CNT = ZERO
001550         GO TO 2000-MATCH-ENUMERATION-EXIT.
001560
001570     PERFORM 2050-LOAD-ENUM-TEST-VALUE.
001580
001590     SET WS-OPTION-NOT-FOUND         TO TRUE.
001600     PERFORM 2100-SEARCH-OPTION-TBL.
001610     IF  WS-OPTION-WAS-FOUND
001620         SET LK-CANDIDATE-MATCHES    TO TRUE.
001630
001640 2000-MATCH-ENUMERATION-EXIT.
001650     EXIT.
001660*------------------------------------------------------------*
001670 2050-LOAD-ENUM-TEST-VALUE.                                        CR-0388
001680*------------------------------------------------------------*     CR-0393
001690*    RESOLVES CE-NAME TO ITS OWN CANDIDATE FIELD AND LOADS     *   CR-0393
001700*    THE TEST VALUE AS A DISPLAY STRING FOR COMPARISON         *   CR-0393
001710*    AGAINST THE CRITERION'S (FOLDED) OPTION LIST.  AGE IS      *  CR-0393
001720*    DERIVED THROUGH AGECALC; THE OTHER THREE RESERVED NAMES    *  CR-0393
001730*    COME STRAIGHT OFF THE CANDIDATE RECORD - VALUTIL'S         *  CR-0393
001740*    5000-CHECK-CRITERION GUARANTEES CE-NAME IS ONE OF THE      *  CR-0393
001750*    FOUR.  SEE CR-0393.                                        *  CR-0393
001760*------------------------------------------------------------*     CR-0388
001770     MOVE SPACES                     TO WS-ENUM-TEST-VALUE.        CR-0388
001780     EVALUATE TRUE                                                 CR-0393
001790         WHEN CE-NAME = 'age'                                      CR-0393
001800             CALL 'AGECALC' USING CANDIDATE-RECORD, WS-AGE-RESULT  CR-0393
001810             MOVE WS-AGE-RESULT-ED    TO WS-ENUM-TEST-VALUE        CR-0393
001820         WHEN CE-NAME = 'gender'                                   CR-0393
001830             MOVE CAND-GENDER         TO WS-ENUM-TEST-VALUE        CR-0393
001840         WHEN CE-NAME = 'currentSalary'                            CR-0393
001850             MOVE CAND-SALARY         TO WS-ENUM-SALARY-ED         CR-0393
001860             MOVE WS-ENUM-SALARY-ED   TO WS-ENUM-TEST-VALUE        CR-0393
001870         WHEN CE-NAME = 'birthdate'                                CR-0393
001880             MOVE CAND-BIRTHDATE      TO WS-ENUM-TEST-VALUE        CR-0393
001890     END-EVALUATE.                                                 CR-0393
001900     INSPECT WS-ENUM-TEST-VALUE                                    CR-0388
001910         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                   CR-0388
001920                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                  CR-0388
001930*------------------------------------------------------------*     CR-0388
001940 2100-SEARCH-OPTION-TBL.                                           CR-0388
001950*------------------------------------------------------------*     CR-0388
001960*    A PLAIN SEARCH CAN'T FOLD EACH OPTION AS IT GOES, SO THE  *   CR-0388
001970*    TABLE IS WALKED BY HAND HERE RATHER THAN WITH SEARCH.     *   CR-0388
001980*------------------------------------------------------------*     CR-0388
001990     SET CE-OPT-IDX TO 1.                                          CR-0388
002000     PERFORM 2110-TEST-ONE-OPTION                                  CR-0388
002010         VARYING CE-OPT-IDX FROM 1 BY 1                            CR-0388
002020         UNTIL CE-OPT-IDX > CE-OPT-CNT                             CR-0388
002030            OR WS-OPTION-WAS-FOUND.                                CR-0388
002040*------------------------------------------------------------*     CR-0395
002050*    A GENDER ENUMERATION IS ONLY ALLOWED TO MATCH ON MALE OR   *  CR-0395
002060*    FEMALE, SO ANY OTHER CONFIGURED OPTION IS SKIPPED HERE     *  CR-0395
002070*    RATHER THAN COMPARED - VALUTIL'S 5050-CHECK-GENDER-OPTIONS *  CR-0395
002080*    REJECTS A BAD OPTION AT MAINTENANCE TIME, BUT THIS MATCHER *  CR-0395
002090*    ENFORCES THE SAME RULE ON ITS OWN RATHER THAN TRUST THAT   *  CR-0395
002100*    EVERY VACANCY ON FILE WAS EVER RUN THROUGH VALUTIL.        *  CR-0395
002110*    SEE CR-0395.                                               *  CR-0395
002120*------------------------------------------------------------*     CR-0388
002130 2110-TEST-ONE-OPTION.                                             CR-0388
002140*------------------------------------------------------------*     CR-0388
002150     MOVE CE-OPTIONS (CE-OPT-IDX)    TO WS-ENUM-OPTION-WORK.       CR-0388
002160     INSPECT WS-ENUM-OPTION-WORK                                   CR-0388
002170         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                   CR-0388
002180                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                  CR-0388
002190     IF  CE-NAME = 'gender'                                        CR-0395
002200     AND WS-ENUM-OPTION-WORK NOT = 'MALE'                          CR-0395
002210     AND WS-ENUM-OPTION-WORK NOT = 'FEMALE'                        CR-0395
002220         CONTINUE                                                  CR-0395
002230     ELSE                                                          CR-0395
002240         IF  WS-ENUM-OPTION-WORK = WS-ENUM-TEST-VALUE              CR-0395
002250             SET WS-OPTION-WAS-FOUND     TO TRUE                   CR-0395
002260         END-IF                                                    CR-0395
002270     END-IF.                                                       CR-0395
002280*------------------------------------------------------------*
002290 3000-MATCH-RANGE.
002300*------------------------------------------------------------*
002310     PERFORM 3100-LOAD-TEST-VALUE.
002320                                                                   CR-0393
002330     IF  WS-RANGE-VALUE-NOT-NUMERIC                                CR-0393
002340         GO TO 3000-MATCH-RANGE-EXIT                               CR-0393
002350     END-IF.                                                       CR-0393
002360
002370     IF  CE-MIN-IS-PRESENT
002380         IF  WS-TEST-VALUE < CE-MIN-VALUE
002390             GO TO 3000-MATCH-RANGE-EXIT
002400         END-IF
002410     END-IF.
002420
002430     IF  CE-MAX-IS-PRESENT
002440         IF  WS-TEST-VALUE > CE-MAX-VALUE
002450             GO TO 3000-MATCH-RANGE-EXIT
002460         END-IF
002470     END-IF.
002480
002490     SET LK-CANDIDATE-MATCHES        TO TRUE.
002500
002510 3000-MATCH-RANGE-EXIT.
002520     EXIT.
002530*------------------------------------------------------------*
002540 3100-LOAD-TEST-VALUE.                                             CR-0360
002550*------------------------------------------------------------*     CR-0393
002560*    RESOLVES CE-NAME TO THE CANDIDATE'S NUMERIC VALUE FOR      * CR-0393
002570*    THE RANGE TEST.  AGE IS DERIVED THROUGH AGECALC;           * CR-0393
002580*    CURRENTSALARY COMES OFF THE CANDIDATE RECORD.  GENDER AND  * CR-0393
002590*    BIRTHDATE ARE NOT NUMERIC FIELDS, SO A RANGE CRITERION      * CR-0393
002600*    NAMED EITHER ONE CAN NEVER MATCH - SEE CR-0393.             * CR-0393
002610*------------------------------------------------------------*     CR-0360
002620     SET WS-RANGE-VALUE-IS-NUMERIC   TO TRUE.                      CR-0393
002630     EVALUATE TRUE                                                 CR-0393
002640         WHEN CE-NAME = 'age'                                      CR-0393
002650             CALL 'AGECALC' USING CANDIDATE-RECORD, WS-AGE-RESULT CR-0393
002660             MOVE WS-AGE-RESULT       TO WS-TEST-VALUE             CR-0393
002670         WHEN CE-NAME = 'currentSalary'                            CR-0393
002680             MOVE CAND-SALARY         TO WS-TEST-VALUE             CR-0393
002690         WHEN OTHER                                               CR-0393
002700             SET WS-RANGE-VALUE-NOT-NUMERIC TO TRUE                CR-0393
002710     END-EVALUATE.                                                 CR-0393
002720*------------------------------------------------------------*     CR-0391
002730 9000-DISPLAY-TRACE.                                               CR-0391
002740*------------------------------------------------------------*     CR-0391
002750     MOVE CE-WEIGHT                   TO WS-TRACE-WEIGHT.          CR-0391
002760     DISPLAY 'CRITMTCH - TESTED ' CE-NAME ' TYPE ' CE-TYPE         CR-0391
002770             ' WEIGHT ' WS-TRACE-WEIGHT-ED                        CR-0391
002780             ' RESULT ' LK-MATCH-FLAG.                             CR-0391
