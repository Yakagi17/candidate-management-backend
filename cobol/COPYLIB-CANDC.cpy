000100*----------------------------------------------------------------*
000200* COPYLIB-CANDC                                                  *
000300* CANDIDATE MASTER RECORD - ONE ENTRY PER CANDIDATE ON FILE.     *
000400* USED AS THE FD RECORD FOR CANDIDATE-FILE IN RANKCAND AND       *
000500* CANDMNT, AND AS THE LINKAGE RECORD PASSED TO CRITMTCH/VALUTIL. *
000600*----------------------------------------------------------------*
000700* MAINTENENCE LOG                                                *
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
000900* --------- ------------  ---------------------------------      *
001000* 04/02/91  R KOWALSKI    CR-0118 ORIGINAL LAYOUT                *
001100* 11/14/93  D QUINTERO    CR-0244 ADDED CAND-STATUS-BYTE         *
001200* 02/09/99  E ACKERMAN    CR-0301 Y2K - WIDENED BIRTHDATE TO     *
001300*                         CCYYMMDD                               *
001400* 08/21/02  M BRANUM      CR-0360 ADDED BIRTHDATE REDEFINES FOR  *
001500*                         AGE-CALC SUBPROGRAM                    *
001600*----------------------------------------------------------------*
001700 01  CANDIDATE-RECORD.
001800     05  CAND-ID                         PIC X(24).
001900     05  CAND-NAME                       PIC X(60).
002000     05  CAND-EMAIL                      PIC X(60).
002100     05  CAND-BIRTHDATE                  PIC 9(08).
002200*----------------------------------------------------------------*
002300* CAND-BIRTHDATE BROKEN OUT INTO CENTURY/YEAR/MONTH/DAY FOR THE  *
002400* AGE-CALC SUBPROGRAM - SAME FOUR BYTE-PAIRS AS CAND-BIRTHDATE.  *
002500*----------------------------------------------------------------*
002600     05  CAND-BIRTHDATE-GROUPS REDEFINES CAND-BIRTHDATE.
002700         10  CAND-BIRTH-CC                PIC 9(02).
002800         10  CAND-BIRTH-YY                PIC 9(02).
002900         10  CAND-BIRTH-MM                PIC 9(02).
003000         10  CAND-BIRTH-DD                PIC 9(02).
003100     05  CAND-GENDER                     PIC X(06).
003200     05  CAND-SALARY                     PIC S9(9)V9(2) COMP-3.
003300     05  CAND-STATUS-BYTE                PIC X(01).
003400         88  CAND-STATUS-ACTIVE                VALUE 'A'.
003500         88  CAND-STATUS-WITHDRAWN             VALUE 'W'.
003600         88  CAND-STATUS-PURGED                VALUE 'P'.
003700     05  FILLER                          PIC X(39).
