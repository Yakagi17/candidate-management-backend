000100*----------------------------------------------------------------*
000200* COPYLIB-CANDT                                                  *
000300* ONE CANDIDATE MAINTENANCE TRANSACTION - ADD, CHANGE, OR        *
000400* DELETE AGAINST CANDIDATE-FILE.  CT-xxx-SUPPLIED FLAGS LET A    *
000500* CHANGE TRANSACTION CARRY ONLY THE FIELDS BEING UPDATED; AN ADD *
000600* IS EXPECTED TO SUPPLY ALL OF THEM.  CT-CAND-ID IS ALWAYS       *
000700* SUPPLIED - THE UPSTREAM INTAKE SYSTEM ASSIGNS IT, EVEN FOR ADD.*
000800*----------------------------------------------------------------*
000900* MAINTENENCE LOG                                                *
001000* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
001100* --------- ------------  ---------------------------------      *
001200* 09/14/94  D QUINTERO    CR-0215 ORIGINAL LAYOUT                *
001300* 02/09/99  E ACKERMAN    CR-0301 Y2K - BIRTHDATE WIDENED TO     *
001400*                         FULL CCYYMMDD, NO FURTHER CHANGE       *
001500*----------------------------------------------------------------*
001600 01  CANDIDATE-TRANSACTION-RECORD.
001700     05  CT-ACTION-CODE                  PIC X(01).
001800         88  CT-ACTION-IS-ADD                   VALUE 'A'.
001900         88  CT-ACTION-IS-CHANGE                VALUE 'C'.
002000         88  CT-ACTION-IS-DELETE                VALUE 'D'.
002100     05  CT-CAND-ID                      PIC X(24).
002200     05  CT-NAME                         PIC X(60).
002300     05  CT-NAME-SUPPLIED-SW             PIC X(01).
002400         88  CT-NAME-WAS-SUPPLIED               VALUE 'Y'.
002500     05  CT-EMAIL                        PIC X(60).
002600     05  CT-EMAIL-SUPPLIED-SW            PIC X(01).
002700         88  CT-EMAIL-WAS-SUPPLIED              VALUE 'Y'.
002800     05  CT-BIRTHDATE                     PIC 9(08).
002900     05  CT-BIRTHDATE-GROUPS REDEFINES CT-BIRTHDATE.
003000         10  CT-BIRTH-CC                 PIC 9(02).
003100         10  CT-BIRTH-YY                 PIC 9(02).
003200         10  CT-BIRTH-MM                 PIC 9(02).
003300         10  CT-BIRTH-DD                 PIC 9(02).
003400     05  CT-BIRTHDATE-SUPPLIED-SW        PIC X(01).
003500         88  CT-BIRTHDATE-WAS-SUPPLIED          VALUE 'Y'.
003600     05  CT-GENDER                       PIC X(06).
003700     05  CT-GENDER-SUPPLIED-SW           PIC X(01).
003800         88  CT-GENDER-WAS-SUPPLIED              VALUE 'Y'.
003900     05  CT-SALARY                       PIC S9(9)V9(2) COMP-3.
004000     05  CT-SALARY-SUPPLIED-SW           PIC X(01).
004100         88  CT-SALARY-WAS-SUPPLIED              VALUE 'Y'.
004200     05  FILLER                          PIC X(09).
