000100*----------------------------------------------------------------*
000200* COPYLIB-VALMSG                                                 *
000300* LINKAGE STRUCTURE SHARED BY VALUTIL AND ITS CALLERS (CANDMNT, *
000400* VACMNT).  ONE RULE IS CHECKED PER CALL; THE CALLER SETS        *
000500* VALUTIL-RULE-CODE AND THE FIELD-NAME/VALUE AREAS, AND VALUTIL  *
000600* SETS THE RETURN CODE AND MESSAGE ON THE WAY BACK.              *
000700*----------------------------------------------------------------*
000800* MAINTENENCE LOG                                                *
000900* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
001000* --------- ------------  ---------------------------------      *
001100* 07/19/94  D QUINTERO    CR-0210 ORIGINAL LAYOUT                *
001200* 02/09/99  E ACKERMAN    CR-0301 Y2K REVIEW - NO DATE FIELDS,   *
001300*                         NO CHANGE REQUIRED                    *
001400* 04/02/01  M BRANUM      CR-0344 ADDED ENUM-MEMBER RULE AND     *
001500*                         OPTION LIST                            *
001550* 11/28/07  M BRANUM      CR-0392 ADDED NOT-ZERO-DATE RULE AND   *
001560*                         DATE VIEW - CANDMNT NEEDED A WAY TO    *
001570*                         CALL VALUTIL FOR A BIRTHDATE, SEE      *
001580*                         CR-0392 IN CBL-CANDMNT AND CBL-VALUTIL *
001600*----------------------------------------------------------------*
001700 01  VALUTIL-LINKAGE.
001800     05  VALUTIL-RULE-CODE               PIC X(02).
001900         88  VALUTIL-RULE-NOT-NULL             VALUE '01'.
002000         88  VALUTIL-RULE-NOT-BLANK            VALUE '02'.
002100         88  VALUTIL-RULE-VALID-EMAIL          VALUE '03'.
002200         88  VALUTIL-RULE-POSITIVE-AMT         VALUE '04'.
002300         88  VALUTIL-RULE-ENUM-MEMBER          VALUE '05'.
002400         88  VALUTIL-RULE-CRITERION            VALUE '06'.
002450         88  VALUTIL-RULE-NOT-ZERO-DATE        VALUE '07'.        CR-0392
002500     05  VALUTIL-FIELD-NAME               PIC X(15).
002600     05  VALUTIL-FIELD-VALUE              PIC X(60).
002700*----------------------------------------------------------------*
002800* AMOUNT VIEW OF VALUTIL-FIELD-VALUE - USED ONLY WHEN THE RULE  *
002900* CODE IS POSITIVE-AMT.  SAME LEADING SIX BYTES, PACKED.        *
003000*----------------------------------------------------------------*
003100     05  VALUTIL-AMOUNT-VIEW REDEFINES VALUTIL-FIELD-VALUE.
003200         10  VALUTIL-AMOUNT               PIC S9(9)V9(2) COMP-3.
003300         10  FILLER                       PIC X(54).
003310*----------------------------------------------------------------*CR-0392
003320* DATE VIEW OF VALUTIL-FIELD-VALUE - USED ONLY WHEN THE RULE     *CR-0392
003330* CODE IS NOT-ZERO-DATE.  SAME LEADING EIGHT BYTES, CCYYMMDD.    *CR-0392
003340*----------------------------------------------------------------*CR-0392
003350     05  VALUTIL-DATE-VIEW REDEFINES VALUTIL-FIELD-VALUE.         CR-0392
003360         10  VALUTIL-DATE-VALUE           PIC 9(08).              CR-0392
003370         10  FILLER                       PIC X(52).              CR-0392
003400     05  VALUTIL-ENUM-LIST-CNT            PIC 9(02).
003500     05  VALUTIL-ENUM-LIST OCCURS 1 TO 10 TIMES
003600             DEPENDING ON VALUTIL-ENUM-LIST-CNT
003700             INDEXED BY VALUTIL-ENUM-IDX
003800                                           PIC X(10).
003900     05  VALUTIL-RETURN-CODE              PIC X(01).
004000         88  VALUTIL-VALID                      VALUE 'V'.
004100         88  VALUTIL-INVALID                    VALUE 'I'.
004200     05  VALUTIL-MESSAGE                  PIC X(60).
004300     05  FILLER                           PIC X(10).
